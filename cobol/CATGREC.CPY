000100*===============================================================
000110* CATGREC.CPY
000120* CATEGORY REFERENCE FILE LAYOUT -- POINT-OF-SALE BACK OFFICE
000130*---------------------------------------------------------------
000140* WRITTEN:   03/02/92  A. LINDQUIST    ORIGINAL LAYOUT
000150* CHANGED:   11/19/99  A. LINDQUIST    Y2K AUDIT ENTRY -- NO DATE
000160*                                      FIELDS IN THIS RECORD.
000170*===============================================================
000180 01  CATEGORY-RECORD.
000190     05  CAT-ID                     PIC 9(9).
000200     05  CAT-NAME                   PIC X(50).
000210     05  FILLER                     PIC X(1).
000220 
