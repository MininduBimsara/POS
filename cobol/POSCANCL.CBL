000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.         POSCANCL.
000120        AUTHOR.             R. OSTERHUS.
000130        INSTALLATION.       LINDQUIST DIVISION.
000140        DATE-WRITTEN.       10/05/94.
000150        DATE-COMPILED.
000160        SECURITY.           UNCLASSIFIED.
000170*
000180****************************************************************
000190* POSCANCL -- SALE CANCELLATION RUN.                            *
000200* READS THE CANCEL REQUEST FILE (ONE SALE NUMBER PER RECORD),   *
000210* LOCATES THE SALE HEADER AND ITS SALE-ITEM LINES, RESTORES     *
000220* THE CANCELLED QUANTITY TO EACH ITEM'S PRODUCT ON THE MASTER,  *
000230* AND REWRITES THE SALE HEADER WITH STATUS CANCELLED.  A SALE   *
000240* NOT ON FILE OR ALREADY CANCELLED IS LISTED ON THE ERROR       *
000250* REPORT AND LEFT UNCHANGED.                                    *
000260****************************************************************
000270*
000280*    CHANGE LOG
000290*    ----------
000300*    10/05/94  R. OSTERHUS    ORIGINAL PROGRAM.
000310*    05/12/96  A. LINDQUIST   ADDED THE REJECT REPORT -- NOT-ON-
000320*                             FILE AND ALREADY-CANCELLED SALES
000330*                             WERE JUST BEING SKIPPED WITH NO
000340*                             RECORD OF WHY.  TICKET POS-142.
000350*    11/22/99  A. LINDQUIST   Y2K -- ACCEPT FROM DATE ONLY
000360*                             RETURNS A 2-DIGIT YEAR.  ADDED THE
000370*                             SAME CENTURY WINDOW (00-49 = 20XX,
000380*                             50-99 = 19XX) USED IN POSSALE SO
000390*                             THE RUN BANNER DOES NOT ROLL OVER
000400*                             WRONG IN 2000.
000410*    04/18/01  D. WOUDENBERG  CR-0941 UNITS-RESTORED TOTAL ADDED
000420*                             TO THE CONTROL REPORT PER
000430*                             ACCOUNTING REQUEST.
000440*    06/03/04  D. WOUDENBERG  CR-1140 PRODUCT MASTER REWRITE NOW
000450*                             SHARES PRODREC.CPY WITH THE SALE
000460*                             POSTING AND STOCK-ADJUST RUNS.
000470*
000480        ENVIRONMENT DIVISION.
000490        CONFIGURATION SECTION.
000500        SPECIAL-NAMES.
000510            C01 IS TOP-OF-FORM
000520            UPSI-0 ON  STATUS IS POSCANCL-APPENDIX-ON
000530            UPSI-0 OFF STATUS IS POSCANCL-APPENDIX-OFF.
000540        INPUT-OUTPUT SECTION.
000550        FILE-CONTROL.
000560            SELECT PRODUCT-MASTER
000570                ASSIGN TO PRODMSTR
000580                ORGANIZATION IS LINE SEQUENTIAL.
000590            SELECT SALE-HEADER-OUT
000600                ASSIGN TO SALEHDRO
000610                ORGANIZATION IS LINE SEQUENTIAL.
000620            SELECT SALE-ITEM-OUT
000630                ASSIGN TO SALEITMO
000640                ORGANIZATION IS LINE SEQUENTIAL.
000650            SELECT CANCEL-REQUEST-IN
000660                ASSIGN TO CANCELRQ
000670                ORGANIZATION IS LINE SEQUENTIAL.
000680            SELECT PRTOUT
000690                ASSIGN TO POSCANCP
000700                ORGANIZATION IS RECORD SEQUENTIAL.
000710            SELECT PRTOUTERR
000720                ASSIGN TO POSCANCE
000730                ORGANIZATION IS RECORD SEQUENTIAL.
000740*
000750        DATA DIVISION.
000760        FILE SECTION.
000770*
000780        FD  PRODUCT-MASTER
000790            LABEL RECORD IS STANDARD
000800            RECORD CONTAINS 430 CHARACTERS
000810            DATA RECORD IS PROD-MASTER-RECORD.
000820            COPY PRODREC.
000830*
000840        FD  SALE-HEADER-OUT
000850            LABEL RECORD IS STANDARD
000860            RECORD CONTAINS 250 CHARACTERS
000870            DATA RECORD IS SALE-HEADER-RECORD.
000880            COPY SALEHREC.
000890*
000900        FD  SALE-ITEM-OUT
000910            LABEL RECORD IS STANDARD
000920            RECORD CONTAINS 155 CHARACTERS
000930            DATA RECORD IS SALE-ITEM-RECORD.
000940            COPY SALEIREC.
000950*
000960        FD  CANCEL-REQUEST-IN
000970            LABEL RECORD IS STANDARD
000980            RECORD CONTAINS 20 CHARACTERS
000990            DATA RECORD IS CANCEL-REQUEST-RECORD.
001000        01  CANCEL-REQUEST-RECORD.
001010            05  CANC-SALE-ID               PIC 9(9).
001020            05  FILLER                     PIC X(11).
001030*
001040        FD  PRTOUT
001050            LABEL RECORD IS OMITTED
001060            RECORD CONTAINS 132 CHARACTERS
001070            LINAGE IS 60 WITH FOOTING AT 52
001080            DATA RECORD IS PRTLINE.
001090        01  PRTLINE                    PIC X(132).
001100*
001110        FD  PRTOUTERR
001120            LABEL RECORD IS OMITTED
001130            RECORD CONTAINS 132 CHARACTERS
001140            LINAGE IS 60 WITH FOOTING AT 55
001150            DATA RECORD IS PRTLINE-ERR.
001160        01  PRTLINE-ERR                PIC X(132).
001170*
001180        WORKING-STORAGE SECTION.
001190*
001200        COPY RUNDATE.
001210*
001220        01  WS-RUN-DATE-RAW            PIC 9(6).
001230        01  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
001240            05  WS-RRYY                PIC 99.
001250            05  WS-RRMM                PIC 99.
001260            05  WS-RRDD                PIC 99.
001270*
001280        77  WS-PCTR           PIC 99       COMP VALUE ZERO.
001290        01  WORK-AREA.
001300            05  MORE-RECS              PIC XXX        VALUE 'YES'.
001310                88  WS-NO-MORE-RECS        VALUE 'NO '.
001320            05  WS-PM-EOF-SW           PIC XXX        VALUE 'NO '.
001330                88  WS-PM-EOF               VALUE 'YES'.
001340            05  WS-SH-EOF-SW           PIC XXX        VALUE 'NO '.
001350                88  WS-SH-EOF                VALUE 'YES'.
001360            05  WS-SI-EOF-SW           PIC XXX        VALUE 'NO '.
001370                88  WS-SI-EOF                VALUE 'YES'.
001380            05  WS-SALE-FOUND-SW       PIC XXX        VALUE 'NO '.
001390                88  WS-SALE-WAS-FOUND        VALUE 'YES'.
001400            05  WS-PROD-FOUND-SW       PIC XXX        VALUE 'NO '.
001410                88  WS-PROD-WAS-FOUND        VALUE 'YES'.
001420            05  FILLER                 PIC X(1).
001430*
001440            05  WS-ERR-PCTR       PIC 99       COMP VALUE ZERO.
001450            05  WS-PT-COUNT       PIC 9(4)     COMP VALUE ZERO.
001460            05  WS-SH-COUNT       PIC 9(4)     COMP VALUE ZERO.
001470            05  WS-SI-COUNT       PIC 9(5)     COMP VALUE ZERO.
001480            05  WS-CANCEL-CTR     PIC 9(7)     COMP VALUE ZERO.
001490            05  WS-REJECT-CTR     PIC 9(7)     COMP VALUE ZERO.
001500            05  WS-UNITS-RESTORED PIC 9(9)     COMP VALUE ZERO.
001510            05  WS-GT-UNITS-REST  PIC 9(9)     COMP VALUE ZERO.
001520*
001530            05  WS-CANC-SALE-ID        PIC 9(9).
001540            05  WS-REJECT-MSG          PIC X(90).
001550*
001560*    ==== PRODUCT MASTER TABLE (LOADED AT 1100-LOAD-PRODUCT) ====
001570        01  PRODUCT-TABLE.
001580            05  PT-ENTRY OCCURS 1 TO 3000 TIMES
001590                    DEPENDING ON WS-PT-COUNT
001600                    INDEXED BY PT-IDX.
001610                10  PT-PROD-ID             PIC 9(9).
001620                10  PT-PROD-NAME           PIC X(100).
001630                10  PT-PROD-DESC           PIC X(200).
001640                10  PT-PROD-PRICE          PIC 9(8)V99.
001650                10  PT-PROD-STOCK-QTY      PIC S9(7).
001660                10  PT-PROD-BARCODE        PIC X(30).
001670                10  PT-PROD-CATEGORY-ID    PIC 9(9).
001680                10  PT-PROD-CATEGORY-NAME  PIC X(50).
001690                10  FILLER                 PIC X(1).
001700*
001710*    ==== SALE HEADER TABLE, LOADED AT 1200-LOAD-SALE-HDR AND ====
001720*    ==== REWRITTEN AT 3100-REWRITE-SALE-HDR WITH THE UPDATED ====
001730*    ==== STATUS OF EVERY SALE THIS RUN CANCELLED.            ====
001740        01  SALE-HDR-TABLE.
001750            05  SH-ENTRY OCCURS 1 TO 5000 TIMES
001760                    DEPENDING ON WS-SH-COUNT
001770                    INDEXED BY SH-IDX.
001780                10  SH-SALE-ID             PIC 9(9).
001790                10  SH-CUSTOMER-NAME       PIC X(200).
001800                10  SH-TOTAL-AMOUNT        PIC 9(8)V99.
001810                10  SH-PAYMENT-METHOD      PIC X(6).
001820                10  SH-STATUS              PIC X(9).
001830                10  SH-CREATED-DATE        PIC 9(8).
001840                10  SH-CREATED-TIME        PIC 9(6).
001850                10  FILLER                 PIC X(1).
001860*
001870*    ==== SALE ITEM TABLE, LOADED AT 1300-LOAD-SALE-ITM, READ ====
001880*    ==== ONLY -- QTYS RESTORED GO TO PRODUCT-TABLE.          ====
001890        01  SALE-ITM-TABLE.
001900            05  SI-ENTRY OCCURS 1 TO 20000 TIMES
001910                    DEPENDING ON WS-SI-COUNT
001920                    INDEXED BY SI-IDX.
001930                10  SI-SALE-ID             PIC 9(9).
001940                10  SI-PRODUCT-ID          PIC 9(9).
001950                10  SI-QUANTITY            PIC 9(5).
001960                10  FILLER                 PIC X(1).
001970*
001980        01  COMPANY-TITLE.
001990            05  FILLER              PIC X(6)    VALUE 'DATE:'.
002000            05  O-MONTH             PIC 99.
002010            05  FILLER              PIC X       VALUE '/'.
002020            05  O-DAY               PIC 99.
002030            05  FILLER              PIC X       VALUE '/'.
002040            05  O-YEAR              PIC 9(4).
002050            05  FILLER              PIC X(52)   VALUE SPACES.
002060            05  FILLER              PIC X(28)
002070                VALUE 'SALE CANCEL CONTROL RUN    '.
002080            05  FILLER              PIC X(28)   VALUE SPACES.
002090            05  FILLER              PIC X(6)    VALUE 'PAGE:'.
002100            05  O-PCTR              PIC Z9.
002110*
002120        01  DIVISION-TITLE.
002130            05  FILLER              PIC X(8)    VALUE 'POSCANCL'.
002140            05  FILLER              PIC X(49)   VALUE SPACES.
002150            05  FILLER      PIC X(18) VALUE 'LINDQUIST DIVISION'.
002160            05  FILLER              PIC X(57)   VALUE SPACES.
002170*
002180        01  REPORT-TITLE.
002190            05  FILLER              PIC X(56)   VALUE SPACES.
002200            05  FILLER      PIC X(20) VALUE 'CONTROL TOTALS'.
002210            05  FILLER              PIC X(56)   VALUE SPACES.
002220*
002230        01  COLUMN-HEADING-1.
002240            05  FILLER              PIC X(2)    VALUE SPACES.
002250            05  FILLER              PIC X(7)    VALUE 'SALE ID'.
002260            05  FILLER              PIC X(6)    VALUE SPACES.
002270            05  FILLER      PIC X(14) VALUE 'UNITS RESTORED'.
002280            05  FILLER              PIC X(103)  VALUE SPACES.
002290*
002300        01  DETAIL-LINE.
002310            05  O-SALE-ID           PIC 9(9).
002320            05  FILLER              PIC X(6)    VALUE SPACES.
002330            05  O-UNITS-RESTORED    PIC ZZZ,ZZ9.
002340            05  FILLER              PIC X(110)  VALUE SPACES.
002350*
002360        01  GT-LINE-1.
002370            05  FILLER      PIC X(20) VALUE 'SALES CANCELLED ..'.
002380            05  O-GT-CANCEL         PIC ZZZ,ZZ9.
002390            05  FILLER              PIC X(10)   VALUE SPACES.
002400            05  FILLER      PIC X(20) VALUE 'SALES REJECTED ...'.
002410            05  O-GT-REJECT         PIC ZZZ,ZZ9.
002420            05  FILLER              PIC X(68)   VALUE SPACES.
002430*
002440        01  GT-LINE-2.
002450            05  FILLER      PIC X(20) VALUE 'UNITS RESTORED ...'.
002460            05  O-GT-UNITS          PIC ZZZ,ZZZ,ZZ9.
002470            05  FILLER              PIC X(101)  VALUE SPACES.
002480*
002490        01  ERROR-TITLE.
002500            05  FILLER              PIC X(56)   VALUE SPACES.
002510            05  FILLER      PIC X(20) VALUE 'REJECTED CANCELS'.
002520            05  FILLER              PIC X(56)   VALUE SPACES.
002530*
002540        01  ERROR-COLUMN-LINE.
002550            05  FILLER              PIC X(2)    VALUE SPACES.
002560            05  FILLER              PIC X(7)    VALUE 'SALE ID'.
002570            05  FILLER              PIC X(4)    VALUE SPACES.
002580            05  FILLER      PIC X(17) VALUE 'REJECT REASON'.
002590            05  FILLER              PIC X(102)  VALUE SPACES.
002600*
002610        01  ERROR-RECORD.
002620            05  O-REJ-SALE-ID       PIC 9(9).
002630            05  FILLER              PIC X(2)    VALUE SPACES.
002640            05  O-REJ-MSG           PIC X(90).
002650            05  FILLER              PIC X(31)   VALUE SPACES.
002660*
002670        PROCEDURE DIVISION.
002680*
002690        0000-POSCANCL.
002700            PERFORM 1000-INIT.
002710            PERFORM 2000-MAINLINE
002720                UNTIL WS-NO-MORE-RECS.
002730            PERFORM 3000-CLOSING.
002740            STOP RUN.
002750*
002760        1000-INIT.
002770            ACCEPT WS-RUN-DATE-RAW FROM DATE.
002780            IF WS-RRYY < 50
002790                MOVE 20 TO WS-RUN-CC
002800            ELSE
002810                MOVE 19 TO WS-RUN-CC
002820            END-IF.
002830            MOVE WS-RRYY TO WS-RUN-YY.
002840            MOVE WS-RRMM TO WS-RUN-MM-R.
002850            MOVE WS-RRDD TO WS-RUN-DD-R.
002860            MOVE WS-RUN-MM-R TO O-MONTH.
002870            MOVE WS-RUN-DD-R TO O-DAY.
002880            MOVE WS-RUN-CCYY TO O-YEAR.
002890*
002900            OPEN INPUT PRODUCT-MASTER.
002910            PERFORM 1100-LOAD-PRODUCT
002920                UNTIL WS-PM-EOF.
002930            CLOSE PRODUCT-MASTER.
002940*
002950            OPEN INPUT SALE-HEADER-OUT.
002960            PERFORM 1200-LOAD-SALE-HDR
002970                UNTIL WS-SH-EOF.
002980            CLOSE SALE-HEADER-OUT.
002990*
003000            OPEN INPUT SALE-ITEM-OUT.
003010            PERFORM 1300-LOAD-SALE-ITM
003020                UNTIL WS-SI-EOF.
003030            CLOSE SALE-ITEM-OUT.
003040*
003050            OPEN INPUT CANCEL-REQUEST-IN.
003060            OPEN OUTPUT PRTOUT.
003070            OPEN OUTPUT PRTOUTERR.
003080*
003090            PERFORM 9100-ERR-HEADING.
003100            PERFORM 9900-HEADING.
003110            PERFORM 9000-READ-REQUEST.
003120*
003130        1100-LOAD-PRODUCT.
003140            READ PRODUCT-MASTER
003150                AT END
003160                    MOVE 'YES' TO WS-PM-EOF-SW
003170                NOT AT END
003180                    ADD 1 TO WS-PT-COUNT
003190                    SET PT-IDX TO WS-PT-COUNT
003200                    MOVE PROD-ID TO PT-PROD-ID(PT-IDX)
003210                    MOVE PROD-NAME TO PT-PROD-NAME(PT-IDX)
003220                    MOVE PROD-DESC TO PT-PROD-DESC(PT-IDX)
003230                    MOVE PROD-PRICE TO PT-PROD-PRICE(PT-IDX)
003240                    MOVE PROD-STOCK-QTY
003250                        TO PT-PROD-STOCK-QTY(PT-IDX)
003260                    MOVE PROD-BARCODE TO PT-PROD-BARCODE(PT-IDX)
003270                    MOVE PROD-CATEGORY-ID
003280                        TO PT-PROD-CATEGORY-ID(PT-IDX)
003290                    MOVE PROD-CATEGORY-NAME
003300                        TO PT-PROD-CATEGORY-NAME(PT-IDX)
003310            END-READ.
003320*
003330        1200-LOAD-SALE-HDR.
003340            READ SALE-HEADER-OUT
003350                AT END
003360                    MOVE 'YES' TO WS-SH-EOF-SW
003370                NOT AT END
003380                    ADD 1 TO WS-SH-COUNT
003390                    SET SH-IDX TO WS-SH-COUNT
003400                    MOVE SALE-ID TO SH-SALE-ID(SH-IDX)
003410                    MOVE SALE-CUSTOMER-NAME
003420                        TO SH-CUSTOMER-NAME(SH-IDX)
003430                    MOVE SALE-TOTAL-AMOUNT
003440                        TO SH-TOTAL-AMOUNT(SH-IDX)
003450                    MOVE SALE-PAYMENT-METHOD
003460                        TO SH-PAYMENT-METHOD(SH-IDX)
003470                    MOVE SALE-STATUS TO SH-STATUS(SH-IDX)
003480                    MOVE SALE-CREATED-DATE
003490                        TO SH-CREATED-DATE(SH-IDX)
003500                    MOVE SALE-CREATED-TIME
003510                        TO SH-CREATED-TIME(SH-IDX)
003520            END-READ.
003530*
003540        1300-LOAD-SALE-ITM.
003550            READ SALE-ITEM-OUT
003560                AT END
003570                    MOVE 'YES' TO WS-SI-EOF-SW
003580                NOT AT END
003590                    ADD 1 TO WS-SI-COUNT
003600                    SET SI-IDX TO WS-SI-COUNT
003610                    MOVE ITEM-SALE-ID TO SI-SALE-ID(SI-IDX)
003620                    MOVE ITEM-PRODUCT-ID TO SI-PRODUCT-ID(SI-IDX)
003630                    MOVE ITEM-QUANTITY TO SI-QUANTITY(SI-IDX)
003640            END-READ.
003650*
003660        2000-MAINLINE.
003670            MOVE CANC-SALE-ID TO WS-CANC-SALE-ID.
003680            PERFORM 9050-FIND-SALE THRU 9050-EXIT.
003690            IF NOT WS-SALE-WAS-FOUND
003700                MOVE 'SALE NOT FOUND.' TO WS-REJECT-MSG
003710                PERFORM 2900-REJECT THRU 2900-EXIT
003720            ELSE
003730                IF SH-STATUS(SH-IDX) = 'CANCELLED'
003740                    MOVE 'SALE IS ALREADY CANCELLED.'
003750                        TO WS-REJECT-MSG
003760                    PERFORM 2900-REJECT THRU 2900-EXIT
003770                ELSE
003780                    PERFORM 2200-RESTORE-STOCK
003790                    PERFORM 2300-MARK-CANCELLED
003800                END-IF
003810            END-IF.
003820            PERFORM 9000-READ-REQUEST.
003830*
003840        2200-RESTORE-STOCK.
003850            MOVE ZERO TO WS-UNITS-RESTORED.
003860            PERFORM 2210-RESTORE-ONE-ITEM
003870                VARYING SI-IDX FROM 1 BY 1
003880                    UNTIL SI-IDX > WS-SI-COUNT.
003890*
003900        2210-RESTORE-ONE-ITEM.
003910            IF SI-SALE-ID(SI-IDX) = WS-CANC-SALE-ID
003920                PERFORM 9060-FIND-PRODUCT THRU 9060-EXIT
003930                IF WS-PROD-WAS-FOUND
003940                    ADD SI-QUANTITY(SI-IDX)
003950                        TO PT-PROD-STOCK-QTY(PT-IDX)
003960                    ADD SI-QUANTITY(SI-IDX) TO WS-UNITS-RESTORED
003970                END-IF
003980            END-IF.
003990*
004000        2300-MARK-CANCELLED.
004010            MOVE 'CANCELLED' TO SH-STATUS(SH-IDX).
004020            ADD 1 TO WS-CANCEL-CTR.
004030            ADD WS-UNITS-RESTORED TO WS-GT-UNITS-REST.
004040            MOVE WS-CANC-SALE-ID TO O-SALE-ID.
004050            MOVE WS-UNITS-RESTORED TO O-UNITS-RESTORED.
004060            WRITE PRTLINE
004070                FROM DETAIL-LINE
004080                    AFTER ADVANCING 1 LINE
004090                        AT EOP
004100                            PERFORM 9900-HEADING.
004110*
004120        2900-REJECT.
004130            ADD 1 TO WS-REJECT-CTR.
004140            MOVE WS-CANC-SALE-ID TO O-REJ-SALE-ID.
004150            MOVE WS-REJECT-MSG TO O-REJ-MSG.
004160            WRITE PRTLINE-ERR
004170                FROM ERROR-RECORD
004180                    AFTER ADVANCING 2 LINES
004190                        AT EOP
004200                            PERFORM 9100-ERR-HEADING.
004210        2900-EXIT.
004220            EXIT.
004230*
004240        3000-CLOSING.
004250            PERFORM 3100-REWRITE-SALE-HDR.
004260            PERFORM 3200-REWRITE-PRODUCT.
004270            PERFORM 3300-GRAND-TOTAL.
004280            CLOSE CANCEL-REQUEST-IN.
004290            CLOSE PRTOUT.
004300            CLOSE PRTOUTERR.
004310*
004320        3100-REWRITE-SALE-HDR.
004330            OPEN OUTPUT SALE-HEADER-OUT.
004340            PERFORM 3110-REWRITE-HDR-LOOP
004350                VARYING SH-IDX FROM 1 BY 1
004360                    UNTIL SH-IDX > WS-SH-COUNT.
004370            CLOSE SALE-HEADER-OUT.
004380*
004390        3110-REWRITE-HDR-LOOP.
004400            MOVE SH-SALE-ID(SH-IDX) TO SALE-ID.
004410            MOVE SH-CUSTOMER-NAME(SH-IDX) TO SALE-CUSTOMER-NAME.
004420            MOVE SH-TOTAL-AMOUNT(SH-IDX) TO SALE-TOTAL-AMOUNT.
004430            MOVE SH-PAYMENT-METHOD(SH-IDX) TO SALE-PAYMENT-METHOD.
004440            MOVE SH-STATUS(SH-IDX) TO SALE-STATUS.
004450            MOVE SH-CREATED-DATE(SH-IDX) TO SALE-CREATED-DATE.
004460            MOVE SH-CREATED-TIME(SH-IDX) TO SALE-CREATED-TIME.
004470            WRITE SALE-HEADER-RECORD.
004480*
004490        3200-REWRITE-PRODUCT.
004500            OPEN OUTPUT PRODUCT-MASTER.
004510            PERFORM 3210-REWRITE-PROD-LOOP
004520                VARYING PT-IDX FROM 1 BY 1
004530                    UNTIL PT-IDX > WS-PT-COUNT.
004540            CLOSE PRODUCT-MASTER.
004550*
004560        3210-REWRITE-PROD-LOOP.
004570            MOVE PT-PROD-ID(PT-IDX) TO PROD-ID.
004580            MOVE PT-PROD-NAME(PT-IDX) TO PROD-NAME.
004590            MOVE PT-PROD-DESC(PT-IDX) TO PROD-DESC.
004600            MOVE PT-PROD-PRICE(PT-IDX) TO PROD-PRICE.
004610            MOVE PT-PROD-STOCK-QTY(PT-IDX) TO PROD-STOCK-QTY.
004620            MOVE PT-PROD-BARCODE(PT-IDX) TO PROD-BARCODE.
004630            MOVE PT-PROD-CATEGORY-ID(PT-IDX) TO PROD-CATEGORY-ID.
004640            MOVE PT-PROD-CATEGORY-NAME(PT-IDX)
004650                TO PROD-CATEGORY-NAME.
004660            IF PROD-STOCK-QTY <= 10
004670                MOVE 'Y' TO PROD-LOW-STOCK-FLAG
004680            ELSE
004690                MOVE 'N' TO PROD-LOW-STOCK-FLAG
004700            END-IF.
004710            WRITE PROD-MASTER-RECORD.
004720*
004730        3300-GRAND-TOTAL.
004740            PERFORM 9900-HEADING.
004750            MOVE WS-CANCEL-CTR TO O-GT-CANCEL.
004760            MOVE WS-REJECT-CTR TO O-GT-REJECT.
004770            WRITE PRTLINE
004780                FROM GT-LINE-1
004790                    AFTER ADVANCING 3 LINES.
004800            MOVE WS-GT-UNITS-REST TO O-GT-UNITS.
004810            WRITE PRTLINE
004820                FROM GT-LINE-2
004830                    AFTER ADVANCING 2 LINES.
004840*
004850        9000-READ-REQUEST.
004860            READ CANCEL-REQUEST-IN
004870                AT END
004880                    MOVE 'NO ' TO MORE-RECS
004890            END-READ.
004900*
004910        9050-FIND-SALE.
004920            MOVE 'NO ' TO WS-SALE-FOUND-SW.
004930            PERFORM 9055-SCAN-SALE-TABLE
004940                VARYING SH-IDX FROM 1 BY 1
004950                    UNTIL SH-IDX > WS-SH-COUNT
004960                        OR WS-SALE-WAS-FOUND.
004970        9050-EXIT.
004980            EXIT.
004990*
005000        9055-SCAN-SALE-TABLE.
005010            IF SH-SALE-ID(SH-IDX) = WS-CANC-SALE-ID
005020                MOVE 'YES' TO WS-SALE-FOUND-SW
005030            END-IF.
005040*
005050        9060-FIND-PRODUCT.
005060            MOVE 'NO ' TO WS-PROD-FOUND-SW.
005070            PERFORM 9065-SCAN-PROD-TABLE
005080                VARYING PT-IDX FROM 1 BY 1
005090                    UNTIL PT-IDX > WS-PT-COUNT
005100                        OR WS-PROD-WAS-FOUND.
005110        9060-EXIT.
005120            EXIT.
005130*
005140        9065-SCAN-PROD-TABLE.
005150            IF PT-PROD-ID(PT-IDX) = SI-PRODUCT-ID(SI-IDX)
005160                MOVE 'YES' TO WS-PROD-FOUND-SW
005170            END-IF.
005180*
005190        9100-ERR-HEADING.
005200            ADD 1 TO WS-ERR-PCTR.
005210            MOVE WS-ERR-PCTR TO O-PCTR.
005220            WRITE PRTLINE-ERR
005230                FROM COMPANY-TITLE
005240                    AFTER ADVANCING PAGE.
005250            WRITE PRTLINE-ERR
005260                FROM DIVISION-TITLE
005270                    AFTER ADVANCING 1 LINE.
005280            WRITE PRTLINE-ERR
005290                FROM ERROR-TITLE
005300                    AFTER ADVANCING 1 LINE.
005310            WRITE PRTLINE-ERR
005320                FROM ERROR-COLUMN-LINE
005330                    AFTER ADVANCING 2 LINES.
005340*
005350        9900-HEADING.
005360            ADD 1 TO WS-PCTR.
005370            MOVE WS-PCTR TO O-PCTR.
005380            WRITE PRTLINE
005390                FROM COMPANY-TITLE
005400                    AFTER ADVANCING PAGE.
005410            WRITE PRTLINE
005420                FROM DIVISION-TITLE
005430                    AFTER ADVANCING 1 LINE.
005440            WRITE PRTLINE
005450                FROM REPORT-TITLE
005460                    AFTER ADVANCING 2 LINES.
005470            WRITE PRTLINE
005480                FROM COLUMN-HEADING-1
005490                    AFTER ADVANCING 2 LINES.
005500 
