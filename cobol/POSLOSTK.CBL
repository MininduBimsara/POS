000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.         POSLOSTK.
000120        AUTHOR.             A. LINDQUIST.
000130        INSTALLATION.       LINDQUIST DIVISION.
000140        DATE-WRITTEN.       05/19/95.
000150        DATE-COMPILED.
000160        SECURITY.           UNCLASSIFIED.
000170*
000180****************************************************************
000190* POSLOSTK -- LOW STOCK SELECTION RUN.                          *
000200* READS THE PRODUCT MASTER STRAIGHT THROUGH AND LISTS EVERY     *
000210* PRODUCT WHOSE STOCK-ON-HAND IS AT OR BELOW THE REORDER        *
000220* THRESHOLD.  THE THRESHOLD COMES FROM THE ONE-RECORD PARAMETER *
000230* FILE IF ONE IS SUPPLIED, OTHERWISE THE STOCKROOM'S STANDING   *
000240* DEFAULT OF 10 UNITS IS USED.                                  *
000250****************************************************************
000260*
000270*    CHANGE LOG
000280*    ----------
000290*    05/19/95  A. LINDQUIST   ORIGINAL PROGRAM.
000300*    02/08/96  R. OSTERHUS    ADDED THE PARAMETER FILE SO THE
000310*                             STOCKROOM COULD RAISE THE
000320*                             THRESHOLD AROUND THE HOLIDAYS
000330*                             WITHOUT A RECOMPILE.  DEFAULTS TO
000340*                             10 WHEN NO PARAMETER RECORD COMES
000350*                             IN.
000360*    12/01/99  A. LINDQUIST   Y2K -- ACCEPT FROM DATE ONLY
000370*                             RETURNS A 2-DIGIT YEAR.  ADDED THE
000380*                             SAME CENTURY WINDOW (00-49 = 20XX,
000390*                             50-99 = 19XX) USED THROUGHOUT THE
000400*                             POS SUITE.
000410*    06/03/04  D. WOUDENBERG  CR-1140 NOW READS PRODUCT-MASTER
000420*                             VIA THE SHARED PRODREC.CPY LAYOUT.
000430*
000440        ENVIRONMENT DIVISION.
000450        CONFIGURATION SECTION.
000460        SPECIAL-NAMES.
000470            C01 IS TOP-OF-FORM
000480            UPSI-0 ON  STATUS IS POSLOSTK-APPENDIX-ON
000490            UPSI-0 OFF STATUS IS POSLOSTK-APPENDIX-OFF.
000500        INPUT-OUTPUT SECTION.
000510        FILE-CONTROL.
000520            SELECT PRODUCT-MASTER
000530                ASSIGN TO PRODMSTR
000540                ORGANIZATION IS LINE SEQUENTIAL.
000550            SELECT LOSTK-PARM-IN
000560                ASSIGN TO LOSTKPRM
000570                ORGANIZATION IS LINE SEQUENTIAL.
000580            SELECT PRTOUT
000590                ASSIGN TO POSLOSTK
000600                ORGANIZATION IS RECORD SEQUENTIAL.
000610*
000620        DATA DIVISION.
000630        FILE SECTION.
000640*
000650        FD  PRODUCT-MASTER
000660            LABEL RECORD IS STANDARD
000670            RECORD CONTAINS 430 CHARACTERS
000680            DATA RECORD IS PROD-MASTER-RECORD.
000690            COPY PRODREC.
000700*
000710        FD  LOSTK-PARM-IN
000720            LABEL RECORD IS STANDARD
000730            RECORD CONTAINS 20 CHARACTERS
000740            DATA RECORD IS LOSTK-PARM-RECORD.
000750        01  LOSTK-PARM-RECORD.
000760            05  LSP-THRESHOLD              PIC 9(4).
000770            05  FILLER                     PIC X(16).
000780*
000790        FD  PRTOUT
000800            LABEL RECORD IS OMITTED
000810            RECORD CONTAINS 132 CHARACTERS
000820            LINAGE IS 60 WITH FOOTING AT 55
000830            DATA RECORD IS PRTLINE.
000840        01  PRTLINE                    PIC X(132).
000850*
000860        WORKING-STORAGE SECTION.
000870*
000880        COPY RUNDATE.
000890*
000900        01  WS-RUN-DATE-RAW            PIC 9(6).
000910        01  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
000920            05  WS-RRYY                PIC 99.
000930            05  WS-RRMM                PIC 99.
000940            05  WS-RRDD                PIC 99.
000950*
000960        77  WS-PCTR           PIC 99       COMP VALUE ZERO.
000970        01  WORK-AREA.
000980            05  MORE-RECS              PIC XXX        VALUE 'YES'.
000990                88  WS-NO-MORE-RECS        VALUE 'NO '.
001000            05  WS-PARM-EOF-SW         PIC XXX        VALUE 'NO '.
001010                88  WS-PARM-EOF             VALUE 'YES'.
001020            05  FILLER                 PIC X(1).
001030*
001040            05  WS-THRESHOLD      PIC 9(4)     COMP VALUE 10.
001050            05  WS-LOW-CTR        PIC 9(7)     COMP VALUE ZERO.
001060*
001070        01  COMPANY-TITLE.
001080            05  FILLER              PIC X(6)    VALUE 'DATE:'.
001090            05  O-MONTH             PIC 99.
001100            05  FILLER              PIC X       VALUE '/'.
001110            05  O-DAY               PIC 99.
001120            05  FILLER              PIC X       VALUE '/'.
001130            05  O-YEAR              PIC 9(4).
001140            05  FILLER              PIC X(52)   VALUE SPACES.
001150            05  FILLER              PIC X(28)
001160                VALUE 'LOW STOCK SELECTION RUN    '.
001170            05  FILLER              PIC X(28)   VALUE SPACES.
001180            05  FILLER              PIC X(6)    VALUE 'PAGE:'.
001190            05  O-PCTR              PIC Z9.
001200*
001210        01  DIVISION-TITLE.
001220            05  FILLER              PIC X(8)    VALUE 'POSLOSTK'.
001230            05  FILLER              PIC X(49)   VALUE SPACES.
001240            05  FILLER      PIC X(18) VALUE 'LINDQUIST DIVISION'.
001250            05  FILLER              PIC X(57)   VALUE SPACES.
001260*
001270        01  THRESHOLD-LINE.
001280            05  FILLER      PIC X(24)
001290                VALUE 'REORDER THRESHOLD USED:'.
001300            05  FILLER              PIC X(2)    VALUE SPACES.
001310            05  O-THRESHOLD         PIC ZZZ9.
001320            05  FILLER      PIC X(7) VALUE ' UNITS'.
001330            05  FILLER              PIC X(95)   VALUE SPACES.
001340*
001350        01  COLUMN-HEADING-1.
001360            05  FILLER              PIC X(2)    VALUE SPACES.
001370            05  FILLER      PIC X(10) VALUE 'PRODUCT ID'.
001380            05  FILLER              PIC X(6)    VALUE SPACES.
001390            05  FILLER      PIC X(12) VALUE 'PRODUCT NAME'.
001400            05  FILLER              PIC X(28)   VALUE SPACES.
001410            05  FILLER      PIC X(8) VALUE 'CATEGORY'.
001420            05  FILLER              PIC X(12)   VALUE SPACES.
001430            05  FILLER      PIC X(5) VALUE 'STOCK'.
001440            05  FILLER              PIC X(49)   VALUE SPACES.
001450*
001460        01  DETAIL-LINE.
001470            05  O-PROD-ID           PIC 9(9).
001480            05  FILLER              PIC X(7)    VALUE SPACES.
001490            05  O-PROD-NAME         PIC X(30).
001500            05  FILLER              PIC X(10)   VALUE SPACES.
001510            05  O-CATEGORY-NAME     PIC X(20).
001520            05  FILLER              PIC X(10)   VALUE SPACES.
001530            05  O-STOCK-QTY         PIC ---,--9.
001540            05  FILLER              PIC X(39)   VALUE SPACES.
001550*
001560        01  TOTAL-LINE.
001570            05  FILLER      PIC X(30)
001580                VALUE 'LOW STOCK PRODUCTS LISTED:'.
001590            05  FILLER              PIC X(3)    VALUE SPACES.
001600            05  O-GT-LOW-CTR        PIC ZZZ,ZZ9.
001610            05  FILLER              PIC X(92)   VALUE SPACES.
001620*
001630        PROCEDURE DIVISION.
001640*
001650        0000-POSLOSTK.
001660            PERFORM 1000-INIT.
001670            PERFORM 2000-MAINLINE
001680                UNTIL WS-NO-MORE-RECS.
001690            PERFORM 3000-CLOSING.
001700            STOP RUN.
001710*
001720        1000-INIT.
001730            ACCEPT WS-RUN-DATE-RAW FROM DATE.
001740            IF WS-RRYY < 50
001750                MOVE 20 TO WS-RUN-CC
001760            ELSE
001770                MOVE 19 TO WS-RUN-CC
001780            END-IF.
001790            MOVE WS-RRYY TO WS-RUN-YY.
001800            MOVE WS-RRMM TO WS-RUN-MM-R.
001810            MOVE WS-RRDD TO WS-RUN-DD-R.
001820            MOVE WS-RUN-MM-R TO O-MONTH.
001830            MOVE WS-RUN-DD-R TO O-DAY.
001840            MOVE WS-RUN-CCYY TO O-YEAR.
001850*
001860            OPEN INPUT LOSTK-PARM-IN.
001870            READ LOSTK-PARM-IN
001880                AT END
001890                    MOVE 'YES' TO WS-PARM-EOF-SW
001900                NOT AT END
001910                    MOVE LSP-THRESHOLD TO WS-THRESHOLD
001920            END-READ.
001930            CLOSE LOSTK-PARM-IN.
001940*
001950            OPEN INPUT PRODUCT-MASTER.
001960            OPEN OUTPUT PRTOUT.
001970            PERFORM 9900-HEADING.
001980            PERFORM 9000-READ.
001990*
002000        2000-MAINLINE.
002010            PERFORM 2100-SELECT-LOW.
002020            PERFORM 9000-READ.
002030*
002040        2100-SELECT-LOW.
002050            IF PROD-STOCK-QTY <= WS-THRESHOLD
002060                ADD 1 TO WS-LOW-CTR
002070                MOVE PROD-ID TO O-PROD-ID
002080                MOVE PROD-NAME TO O-PROD-NAME
002090                MOVE PROD-CATEGORY-NAME TO O-CATEGORY-NAME
002100                MOVE PROD-STOCK-QTY TO O-STOCK-QTY
002110                WRITE PRTLINE
002120                    FROM DETAIL-LINE
002130                        AFTER ADVANCING 1 LINE
002140                            AT EOP
002150                                PERFORM 9900-HEADING
002160            END-IF.
002170*
002180        3000-CLOSING.
002190            MOVE WS-LOW-CTR TO O-GT-LOW-CTR.
002200            WRITE PRTLINE
002210                FROM TOTAL-LINE
002220                    AFTER ADVANCING 3 LINES.
002230            CLOSE PRODUCT-MASTER.
002240            CLOSE PRTOUT.
002250*
002260        9000-READ.
002270            READ PRODUCT-MASTER
002280                AT END
002290                    MOVE 'NO ' TO MORE-RECS
002300            END-READ.
002310*
002320        9900-HEADING.
002330            ADD 1 TO WS-PCTR.
002340            MOVE WS-PCTR TO O-PCTR.
002350            MOVE WS-THRESHOLD TO O-THRESHOLD.
002360            WRITE PRTLINE
002370                FROM COMPANY-TITLE
002380                    AFTER ADVANCING PAGE.
002390            WRITE PRTLINE
002400                FROM DIVISION-TITLE
002410                    AFTER ADVANCING 1 LINE.
002420            WRITE PRTLINE
002430                FROM THRESHOLD-LINE
002440                    AFTER ADVANCING 2 LINES.
002450            WRITE PRTLINE
002460                FROM COLUMN-HEADING-1
002470                    AFTER ADVANCING 2 LINES.
002480 
