000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.         POSPRDMT.
000120        AUTHOR.             R. OSTERHUS.
000130        INSTALLATION.       LINDQUIST DIVISION.
000140        DATE-WRITTEN.       02/14/95.
000150        DATE-COMPILED.
000160        SECURITY.           UNCLASSIFIED.
000170*
000180****************************************************************
000190* POSPRDMT -- PRODUCT MASTER MAINTENANCE RUN.                   *
000200* READS A FILE OF PRODUCT MAINTENANCE REQUESTS -- EACH TAGGED   *
000210* C (CREATE), U (UPDATE) OR D (DELETE) -- AND APPLIES THEM TO   *
000220* THE PRODUCT MASTER IN MEMORY.  A CREATE IS REJECTED IF THE    *
000230* BARCODE IS ALREADY ON FILE OR THE CATEGORY DOES NOT EXIST.    *
000240* AN UPDATE OR DELETE IS REJECTED IF THE PRODUCT NUMBER IS NOT  *
000250* ON FILE.  THE MASTER IS REWRITTEN AT END OF RUN.              *
000260****************************************************************
000270*
000280*    CHANGE LOG
000290*    ----------
000300*    02/14/95  R. OSTERHUS    ORIGINAL PROGRAM -- FINISHED OFF
000310*                             THE OLD HUNTING-LICENSE SKELETON
000320*                             THAT HAD SAT WITH NO SELECT OR FD
000330*                             CLAUSES FILLED IN SINCE 1994.
000340*    08/30/96  A. LINDQUIST   DELETE NOW COMPACTS THE TABLE
000350*                             INSTEAD OF JUST BLANKING THE SLOT
000360*                             -- THE REWRITE WAS CARRYING GHOST
000370*                             RECORDS OF ZERO STOCK FORWARD.
000380*    12/01/99  A. LINDQUIST   Y2K -- ACCEPT FROM DATE ONLY
000390*                             RETURNS A 2-DIGIT YEAR.  ADDED THE
000400*                             SAME CENTURY WINDOW (00-49 = 20XX,
000410*                             50-99 = 19XX) USED IN POSSALE,
000420*                             POSCANCL AND POSSTKUP.
000430*    04/18/01  D. WOUDENBERG  CR-0956 CATEGORY-EXISTS CHECK ADDED
000440*                             TO CREATE -- PRODUCTS WERE BEING
000450*                             FILED UNDER CATEGORY NUMBERS THAT
000460*                             DID NOT EXIST YET.
000470*    06/03/04  D. WOUDENBERG  CR-1140 PRODUCT MASTER REWRITE NOW
000480*                             SHARES PRODREC.CPY WITH THE SALE
000490*                             POSTING, CANCEL AND STOCK UPDATE
000500*                             RUNS.
000510*
000520        ENVIRONMENT DIVISION.
000530        CONFIGURATION SECTION.
000540        SPECIAL-NAMES.
000550            C01 IS TOP-OF-FORM
000560            UPSI-0 ON  STATUS IS POSPRDMT-APPENDIX-ON
000570            UPSI-0 OFF STATUS IS POSPRDMT-APPENDIX-OFF.
000580        INPUT-OUTPUT SECTION.
000590        FILE-CONTROL.
000600            SELECT PRODUCT-MASTER
000610                ASSIGN TO PRODMSTR
000620                ORGANIZATION IS LINE SEQUENTIAL.
000630            SELECT CATEGORY-MASTER
000640                ASSIGN TO CATGMSTR
000650                ORGANIZATION IS LINE SEQUENTIAL.
000660            SELECT PRDMAINT-IN
000670                ASSIGN TO PRDMNTI
000680                ORGANIZATION IS LINE SEQUENTIAL.
000690            SELECT PRTOUT
000700                ASSIGN TO POSPRDMT
000710                ORGANIZATION IS RECORD SEQUENTIAL.
000720            SELECT PRTOUTERR
000730                ASSIGN TO POSPRDME
000740                ORGANIZATION IS RECORD SEQUENTIAL.
000750*
000760        DATA DIVISION.
000770        FILE SECTION.
000780*
000790        FD  PRODUCT-MASTER
000800            LABEL RECORD IS STANDARD
000810            RECORD CONTAINS 430 CHARACTERS
000820            DATA RECORD IS PROD-MASTER-RECORD.
000830            COPY PRODREC.
000840*
000850        FD  CATEGORY-MASTER
000860            LABEL RECORD IS STANDARD
000870            RECORD CONTAINS 60 CHARACTERS
000880            DATA RECORD IS CATEGORY-RECORD.
000890            COPY CATGREC.
000900*
000910        FD  PRDMAINT-IN
000920            LABEL RECORD IS STANDARD
000930            RECORD CONTAINS 370 CHARACTERS
000940            DATA RECORD IS PRDMAINT-REQUEST-RECORD.
000950        01  PRDMAINT-REQUEST-RECORD.
000960            05  PM-ACTION-CODE             PIC X.
000970                88  PM-IS-CREATE               VALUE 'C'.
000980                88  PM-IS-UPDATE               VALUE 'U'.
000990                88  PM-IS-DELETE               VALUE 'D'.
001000            05  PM-PROD-ID                 PIC 9(9).
001010            05  PM-PROD-NAME               PIC X(100).
001020            05  PM-PROD-DESC               PIC X(200).
001030            05  PM-PROD-PRICE              PIC 9(8)V99.
001040            05  PM-PROD-STOCK-QTY          PIC S9(7).
001050            05  PM-PROD-BARCODE            PIC X(30).
001060            05  PM-PROD-CATEGORY-ID        PIC 9(9).
001070            05  FILLER                     PIC X(4).
001080*
001090        FD  PRTOUT
001100            LABEL RECORD IS OMITTED
001110            RECORD CONTAINS 132 CHARACTERS
001120            LINAGE IS 60 WITH FOOTING AT 55
001130            DATA RECORD IS PRTLINE.
001140        01  PRTLINE                    PIC X(132).
001150*
001160        FD  PRTOUTERR
001170            LABEL RECORD IS OMITTED
001180            RECORD CONTAINS 132 CHARACTERS
001190            LINAGE IS 60 WITH FOOTING AT 55
001200            DATA RECORD IS PRTLINE-ERR.
001210        01  PRTLINE-ERR                PIC X(132).
001220*
001230        WORKING-STORAGE SECTION.
001240*
001250        COPY RUNDATE.
001260*
001270        01  WS-RUN-DATE-RAW            PIC 9(6).
001280        01  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
001290            05  WS-RRYY                PIC 99.
001300            05  WS-RRMM                PIC 99.
001310            05  WS-RRDD                PIC 99.
001320*
001330        77  WS-PCTR           PIC 99       COMP VALUE ZERO.
001340        01  WORK-AREA.
001350            05  MORE-RECS              PIC XXX        VALUE 'YES'.
001360                88  WS-NO-MORE-RECS        VALUE 'NO '.
001370            05  WS-PM-EOF-SW           PIC XXX        VALUE 'NO '.
001380                88  WS-PM-EOF               VALUE 'YES'.
001390            05  WS-CT-EOF-SW           PIC XXX        VALUE 'NO '.
001400                88  WS-CT-EOF               VALUE 'YES'.
001410            05  WS-PROD-FOUND-SW       PIC XXX        VALUE 'NO '.
001420                88  WS-PROD-WAS-FOUND        VALUE 'YES'.
001430            05  WS-CATG-FOUND-SW       PIC XXX        VALUE 'NO '.
001440                88  WS-CATG-WAS-FOUND        VALUE 'YES'.
001450            05  WS-BARCODE-FOUND-SW    PIC XXX        VALUE 'NO '.
001460                88  WS-BARCODE-IN-USE        VALUE 'YES'.
001470            05  WS-REJECT-SW           PIC XXX        VALUE 'NO '.
001480                88  WS-REQUEST-REJECTED      VALUE 'YES'.
001490            05  FILLER                 PIC X(1).
001500*
001510            05  WS-ERR-PCTR       PIC 99       COMP VALUE ZERO.
001520            05  WS-PT-COUNT       PIC 9(4)     COMP VALUE ZERO.
001530            05  WS-CT-COUNT       PIC 9(4)     COMP VALUE ZERO.
001540            05  WS-CREATE-CTR     PIC 9(7)     COMP VALUE ZERO.
001550            05  WS-UPDATE-CTR     PIC 9(7)     COMP VALUE ZERO.
001560            05  WS-DELETE-CTR     PIC 9(7)     COMP VALUE ZERO.
001570            05  WS-REJECT-CTR     PIC 9(7)     COMP VALUE ZERO.
001580*
001590            05  WS-REJECT-MSG          PIC X(60).
001600*
001610*    ==== PRODUCT TABLE -- LOADED 1100-LOAD-PRODUCT, REWRITTEN===
001620*    ==== 3100-REWRITE-PRODUCT WITH EVERY CREATE, UPDATE AND  ===
001630*    ==== DELETE APPLIED THIS RUN POSTED.                     ===
001640        01  PRODUCT-TABLE.
001650            05  PT-ENTRY OCCURS 1 TO 3000 TIMES
001660                    DEPENDING ON WS-PT-COUNT
001670                    INDEXED BY PT-IDX PT-IDX2.
001680                10  PT-PROD-ID             PIC 9(9).
001690                10  PT-PROD-NAME           PIC X(100).
001700                10  PT-PROD-DESC           PIC X(200).
001710                10  PT-PROD-PRICE          PIC 9(8)V99.
001720                10  PT-PROD-STOCK-QTY      PIC S9(7).
001730                10  PT-PROD-BARCODE        PIC X(30).
001740                10  PT-PROD-CATEGORY-ID    PIC 9(9).
001750                10  PT-PROD-CATEGORY-NAME  PIC X(50).
001760                10  FILLER                 PIC X(1).
001770*
001780*    ==== CATEGORY TABLE -- LOADED 1200-LOAD-CATEGORY, READ   ===
001790*    ==== ONLY, USED TO RESOLVE THE CATEGORY NAME INTO THE    ===
001800*    ==== PRODUCT TABLE ENTRY.                                ===
001810        01  CATEGORY-TABLE.
001820            05  CT-ENTRY OCCURS 1 TO 500 TIMES
001830                    DEPENDING ON WS-CT-COUNT
001840                    INDEXED BY CT-IDX.
001850                10  CT-CAT-ID              PIC 9(9).
001860                10  CT-CAT-NAME            PIC X(50).
001870*
001880        01  COMPANY-TITLE.
001890            05  FILLER              PIC X(6)    VALUE 'DATE:'.
001900            05  O-MONTH             PIC 99.
001910            05  FILLER              PIC X       VALUE '/'.
001920            05  O-DAY               PIC 99.
001930            05  FILLER              PIC X       VALUE '/'.
001940            05  O-YEAR              PIC 9(4).
001950            05  FILLER              PIC X(52)   VALUE SPACES.
001960            05  FILLER              PIC X(28)
001970                VALUE 'PRODUCT MAINTENANCE RUN    '.
001980            05  FILLER              PIC X(28)   VALUE SPACES.
001990            05  FILLER              PIC X(6)    VALUE 'PAGE:'.
002000            05  O-PCTR              PIC Z9.
002010*
002020        01  DIVISION-TITLE.
002030            05  FILLER              PIC X(8)    VALUE 'POSPRDMT'.
002040            05  FILLER              PIC X(49)   VALUE SPACES.
002050            05  FILLER      PIC X(18) VALUE 'LINDQUIST DIVISION'.
002060            05  FILLER              PIC X(57)   VALUE SPACES.
002070*
002080        01  REPORT-TITLE.
002090            05  FILLER              PIC X(56)   VALUE SPACES.
002100            05  FILLER      PIC X(20)
002110                VALUE 'MAINTENANCE ACTIVITY'.
002120            05  FILLER              PIC X(56)   VALUE SPACES.
002130*
002140        01  COLUMN-HEADING-1.
002150            05  FILLER              PIC X(2)    VALUE SPACES.
002160            05  FILLER      PIC X(6) VALUE 'ACTION'.
002170            05  FILLER              PIC X(4)    VALUE SPACES.
002180            05  FILLER      PIC X(10) VALUE 'PRODUCT ID'.
002190            05  FILLER              PIC X(6)    VALUE SPACES.
002200            05  FILLER      PIC X(12) VALUE 'PRODUCT NAME'.
002210            05  FILLER              PIC X(92)   VALUE SPACES.
002220*
002230        01  DETAIL-LINE.
002240            05  O-ACTION            PIC X(6).
002250            05  FILLER              PIC X(4)    VALUE SPACES.
002260            05  O-PROD-ID           PIC 9(9).
002270            05  FILLER              PIC X(7)    VALUE SPACES.
002280            05  O-PROD-NAME         PIC X(40).
002290            05  FILLER              PIC X(66)   VALUE SPACES.
002300*
002310        01  GT-LINE-1.
002320            05  FILLER      PIC X(16) VALUE 'CREATED ......'.
002330            05  O-GT-CREATE         PIC ZZZ,ZZ9.
002340            05  FILLER              PIC X(8)    VALUE SPACES.
002350            05  FILLER      PIC X(16) VALUE 'UPDATED ......'.
002360            05  O-GT-UPDATE         PIC ZZZ,ZZ9.
002370            05  FILLER              PIC X(78)   VALUE SPACES.
002380*
002390        01  GT-LINE-2.
002400            05  FILLER      PIC X(16) VALUE 'DELETED ......'.
002410            05  O-GT-DELETE         PIC ZZZ,ZZ9.
002420            05  FILLER              PIC X(8)    VALUE SPACES.
002430            05  FILLER      PIC X(16) VALUE 'REJECTED .....'.
002440            05  O-GT-REJECT         PIC ZZZ,ZZ9.
002450            05  FILLER              PIC X(78)   VALUE SPACES.
002460*
002470        01  ERROR-TITLE.
002480            05  FILLER              PIC X(56)   VALUE SPACES.
002490            05  FILLER      PIC X(20) VALUE 'REJECTED REQUESTS'.
002500            05  FILLER              PIC X(56)   VALUE SPACES.
002510*
002520        01  ERROR-COLUMN-LINE.
002530            05  FILLER              PIC X(2)    VALUE SPACES.
002540            05  FILLER      PIC X(10) VALUE 'PRODUCT ID'.
002550            05  FILLER              PIC X(1)    VALUE SPACES.
002560            05  FILLER      PIC X(17) VALUE 'REJECT REASON'.
002570            05  FILLER              PIC X(102)  VALUE SPACES.
002580*
002590        01  ERROR-RECORD.
002600            05  O-REJ-PROD-ID       PIC 9(9).
002610            05  FILLER              PIC X(2)    VALUE SPACES.
002620            05  O-REJ-MSG           PIC X(60)   VALUE SPACES.
002630            05  FILLER              PIC X(61)   VALUE SPACES.
002640*
002650        PROCEDURE DIVISION.
002660*
002670        0000-POSPRDMT.
002680            PERFORM 1000-INIT.
002690            PERFORM 2000-MAINLINE
002700                UNTIL WS-NO-MORE-RECS.
002710            PERFORM 3000-CLOSING.
002720            STOP RUN.
002730*
002740        1000-INIT.
002750            ACCEPT WS-RUN-DATE-RAW FROM DATE.
002760            IF WS-RRYY < 50
002770                MOVE 20 TO WS-RUN-CC
002780            ELSE
002790                MOVE 19 TO WS-RUN-CC
002800            END-IF.
002810            MOVE WS-RRYY TO WS-RUN-YY.
002820            MOVE WS-RRMM TO WS-RUN-MM-R.
002830            MOVE WS-RRDD TO WS-RUN-DD-R.
002840            MOVE WS-RUN-MM-R TO O-MONTH.
002850            MOVE WS-RUN-DD-R TO O-DAY.
002860            MOVE WS-RUN-CCYY TO O-YEAR.
002870*
002880            OPEN INPUT PRODUCT-MASTER.
002890            PERFORM 1100-LOAD-PRODUCT
002900                UNTIL WS-PM-EOF.
002910            CLOSE PRODUCT-MASTER.
002920*
002930            OPEN INPUT CATEGORY-MASTER.
002940            PERFORM 1200-LOAD-CATEGORY
002950                UNTIL WS-CT-EOF.
002960            CLOSE CATEGORY-MASTER.
002970*
002980            OPEN INPUT PRDMAINT-IN.
002990            OPEN OUTPUT PRTOUT.
003000            OPEN OUTPUT PRTOUTERR.
003010*
003020            PERFORM 9100-ERR-HEADING.
003030            PERFORM 9900-HEADING.
003040            PERFORM 9000-READ-REQUEST.
003050*
003060        1100-LOAD-PRODUCT.
003070            READ PRODUCT-MASTER
003080                AT END
003090                    MOVE 'YES' TO WS-PM-EOF-SW
003100                NOT AT END
003110                    ADD 1 TO WS-PT-COUNT
003120                    SET PT-IDX TO WS-PT-COUNT
003130                    MOVE PROD-ID TO PT-PROD-ID(PT-IDX)
003140                    MOVE PROD-NAME TO PT-PROD-NAME(PT-IDX)
003150                    MOVE PROD-DESC TO PT-PROD-DESC(PT-IDX)
003160                    MOVE PROD-PRICE TO PT-PROD-PRICE(PT-IDX)
003170                    MOVE PROD-STOCK-QTY
003180                        TO PT-PROD-STOCK-QTY(PT-IDX)
003190                    MOVE PROD-BARCODE TO PT-PROD-BARCODE(PT-IDX)
003200                    MOVE PROD-CATEGORY-ID
003210                        TO PT-PROD-CATEGORY-ID(PT-IDX)
003220                    MOVE PROD-CATEGORY-NAME
003230                        TO PT-PROD-CATEGORY-NAME(PT-IDX)
003240            END-READ.
003250*
003260        1200-LOAD-CATEGORY.
003270            READ CATEGORY-MASTER
003280                AT END
003290                    MOVE 'YES' TO WS-CT-EOF-SW
003300                NOT AT END
003310                    ADD 1 TO WS-CT-COUNT
003320                    SET CT-IDX TO WS-CT-COUNT
003330                    MOVE CAT-ID TO CT-CAT-ID(CT-IDX)
003340                    MOVE CAT-NAME TO CT-CAT-NAME(CT-IDX)
003350            END-READ.
003360*
003370        2000-MAINLINE.
003380            MOVE 'NO ' TO WS-REJECT-SW.
003390            EVALUATE TRUE
003400                WHEN PM-IS-CREATE
003410                    PERFORM 2200-CREATE
003420                WHEN PM-IS-UPDATE
003430                    PERFORM 2300-UPDATE
003440                WHEN PM-IS-DELETE
003450                    PERFORM 2400-DELETE
003460            END-EVALUATE.
003470            PERFORM 9000-READ-REQUEST.
003480*
003490        2200-CREATE.
003500            PERFORM 2110-VALIDATE-CREATE.
003510            IF NOT WS-REQUEST-REJECTED
003520                PERFORM 2120-VALIDATE-CATEGORY
003530            END-IF.
003540            IF NOT WS-REQUEST-REJECTED
003550                ADD 1 TO WS-PT-COUNT
003560                SET PT-IDX TO WS-PT-COUNT
003570                MOVE PM-PROD-ID TO PT-PROD-ID(PT-IDX)
003580                MOVE PM-PROD-NAME TO PT-PROD-NAME(PT-IDX)
003590                MOVE PM-PROD-DESC TO PT-PROD-DESC(PT-IDX)
003600                MOVE PM-PROD-PRICE TO PT-PROD-PRICE(PT-IDX)
003610                MOVE PM-PROD-STOCK-QTY
003620                    TO PT-PROD-STOCK-QTY(PT-IDX)
003630                MOVE PM-PROD-BARCODE TO PT-PROD-BARCODE(PT-IDX)
003640                MOVE PM-PROD-CATEGORY-ID
003650                    TO PT-PROD-CATEGORY-ID(PT-IDX)
003660                MOVE CT-CAT-NAME(CT-IDX)
003670                    TO PT-PROD-CATEGORY-NAME(PT-IDX)
003680                ADD 1 TO WS-CREATE-CTR
003690                MOVE 'CREATE' TO O-ACTION
003700                MOVE PM-PROD-ID TO O-PROD-ID
003710                MOVE PM-PROD-NAME TO O-PROD-NAME
003720                WRITE PRTLINE
003730                    FROM DETAIL-LINE
003740                        AFTER ADVANCING 1 LINE
003750                            AT EOP
003760                                PERFORM 9900-HEADING
003770            END-IF.
003780*
003790        2110-VALIDATE-CREATE.
003800            MOVE 'NO ' TO WS-BARCODE-FOUND-SW.
003810            IF PM-PROD-BARCODE NOT = SPACES
003820                PERFORM 9080-SCAN-BARCODE
003830                    VARYING PT-IDX2 FROM 1 BY 1
003840                        UNTIL PT-IDX2 > WS-PT-COUNT
003850                            OR WS-BARCODE-IN-USE
003860            END-IF.
003870            IF WS-BARCODE-IN-USE
003880                MOVE 'BARCODE ALREADY ON FILE.' TO WS-REJECT-MSG
003890                PERFORM 2900-REJECT THRU 2900-EXIT
003900            END-IF.
003910*
003920        2120-VALIDATE-CATEGORY.
003930            MOVE 'NO ' TO WS-CATG-FOUND-SW.
003940            PERFORM 9070-SCAN-CATG-TABLE
003950                VARYING CT-IDX FROM 1 BY 1
003960                    UNTIL CT-IDX > WS-CT-COUNT
003970                        OR WS-CATG-WAS-FOUND.
003980            IF NOT WS-CATG-WAS-FOUND
003990                MOVE 'CATEGORY DOES NOT EXIST.' TO WS-REJECT-MSG
004000                PERFORM 2900-REJECT THRU 2900-EXIT
004010            END-IF.
004020*
004030        2300-UPDATE.
004040            PERFORM 9050-FIND-PRODUCT THRU 9050-EXIT.
004050            IF NOT WS-PROD-WAS-FOUND
004060                MOVE 'PRODUCT NOT FOUND.' TO WS-REJECT-MSG
004070                PERFORM 2900-REJECT THRU 2900-EXIT
004080            ELSE
004090                PERFORM 2120-VALIDATE-CATEGORY
004100                IF NOT WS-REQUEST-REJECTED
004110                    MOVE PM-PROD-NAME TO PT-PROD-NAME(PT-IDX)
004120                    MOVE PM-PROD-DESC TO PT-PROD-DESC(PT-IDX)
004130                    MOVE PM-PROD-PRICE TO PT-PROD-PRICE(PT-IDX)
004140                    MOVE PM-PROD-STOCK-QTY
004150                        TO PT-PROD-STOCK-QTY(PT-IDX)
004160                    MOVE PM-PROD-BARCODE
004170                        TO PT-PROD-BARCODE(PT-IDX)
004180                    MOVE PM-PROD-CATEGORY-ID
004190                        TO PT-PROD-CATEGORY-ID(PT-IDX)
004200                    MOVE CT-CAT-NAME(CT-IDX)
004210                        TO PT-PROD-CATEGORY-NAME(PT-IDX)
004220                    ADD 1 TO WS-UPDATE-CTR
004230                    MOVE 'UPDATE' TO O-ACTION
004240                    MOVE PM-PROD-ID TO O-PROD-ID
004250                    MOVE PM-PROD-NAME TO O-PROD-NAME
004260                    WRITE PRTLINE
004270                        FROM DETAIL-LINE
004280                            AFTER ADVANCING 1 LINE
004290                                AT EOP
004300                                    PERFORM 9900-HEADING
004310                END-IF
004320            END-IF.
004330*
004340        2400-DELETE.
004350            PERFORM 9050-FIND-PRODUCT THRU 9050-EXIT.
004360            IF NOT WS-PROD-WAS-FOUND
004370                MOVE 'PRODUCT NOT FOUND.' TO WS-REJECT-MSG
004380                PERFORM 2900-REJECT THRU 2900-EXIT
004390            ELSE
004400                MOVE 'DELETE' TO O-ACTION
004410                MOVE PM-PROD-ID TO O-PROD-ID
004420                MOVE PT-PROD-NAME(PT-IDX) TO O-PROD-NAME
004430                MOVE PT-ENTRY(WS-PT-COUNT) TO PT-ENTRY(PT-IDX)
004440                SUBTRACT 1 FROM WS-PT-COUNT
004450                ADD 1 TO WS-DELETE-CTR
004460                WRITE PRTLINE
004470                    FROM DETAIL-LINE
004480                        AFTER ADVANCING 1 LINE
004490                            AT EOP
004500                                PERFORM 9900-HEADING
004510            END-IF.
004520*
004530        2900-REJECT.
004540            MOVE 'YES' TO WS-REJECT-SW.
004550            ADD 1 TO WS-REJECT-CTR.
004560            MOVE PM-PROD-ID TO O-REJ-PROD-ID.
004570            MOVE WS-REJECT-MSG TO O-REJ-MSG.
004580            WRITE PRTLINE-ERR
004590                FROM ERROR-RECORD
004600                    AFTER ADVANCING 2 LINES
004610                        AT EOP
004620                            PERFORM 9100-ERR-HEADING.
004630        2900-EXIT.
004640            EXIT.
004650*
004660        3000-CLOSING.
004670            PERFORM 3100-REWRITE-PRODUCT.
004680            PERFORM 3200-GRAND-TOTAL.
004690            CLOSE PRDMAINT-IN.
004700            CLOSE PRTOUT.
004710            CLOSE PRTOUTERR.
004720*
004730        3100-REWRITE-PRODUCT.
004740            OPEN OUTPUT PRODUCT-MASTER.
004750            PERFORM 3110-REWRITE-LOOP
004760                VARYING PT-IDX FROM 1 BY 1
004770                    UNTIL PT-IDX > WS-PT-COUNT.
004780            CLOSE PRODUCT-MASTER.
004790*
004800        3110-REWRITE-LOOP.
004810            MOVE PT-PROD-ID(PT-IDX) TO PROD-ID.
004820            MOVE PT-PROD-NAME(PT-IDX) TO PROD-NAME.
004830            MOVE PT-PROD-DESC(PT-IDX) TO PROD-DESC.
004840            MOVE PT-PROD-PRICE(PT-IDX) TO PROD-PRICE.
004850            MOVE PT-PROD-STOCK-QTY(PT-IDX) TO PROD-STOCK-QTY.
004860            MOVE PT-PROD-BARCODE(PT-IDX) TO PROD-BARCODE.
004870            MOVE PT-PROD-CATEGORY-ID(PT-IDX) TO PROD-CATEGORY-ID.
004880            MOVE PT-PROD-CATEGORY-NAME(PT-IDX)
004890                TO PROD-CATEGORY-NAME.
004900            IF PROD-STOCK-QTY <= 10
004910                MOVE 'Y' TO PROD-LOW-STOCK-FLAG
004920            ELSE
004930                MOVE 'N' TO PROD-LOW-STOCK-FLAG
004940            END-IF.
004950            WRITE PROD-MASTER-RECORD.
004960*
004970        3200-GRAND-TOTAL.
004980            PERFORM 9900-HEADING.
004990            MOVE WS-CREATE-CTR TO O-GT-CREATE.
005000            MOVE WS-UPDATE-CTR TO O-GT-UPDATE.
005010            WRITE PRTLINE
005020                FROM GT-LINE-1
005030                    AFTER ADVANCING 3 LINES.
005040            MOVE WS-DELETE-CTR TO O-GT-DELETE.
005050            MOVE WS-REJECT-CTR TO O-GT-REJECT.
005060            WRITE PRTLINE
005070                FROM GT-LINE-2
005080                    AFTER ADVANCING 2 LINES.
005090*
005100        9000-READ-REQUEST.
005110            READ PRDMAINT-IN
005120                AT END
005130                    MOVE 'NO ' TO MORE-RECS
005140            END-READ.
005150*
005160        9050-FIND-PRODUCT.
005170            MOVE 'NO ' TO WS-PROD-FOUND-SW.
005180            PERFORM 9060-SCAN-PROD-TABLE
005190                VARYING PT-IDX FROM 1 BY 1
005200                    UNTIL PT-IDX > WS-PT-COUNT
005210                        OR WS-PROD-WAS-FOUND.
005220        9050-EXIT.
005230            EXIT.
005240*
005250        9060-SCAN-PROD-TABLE.
005260            IF PT-PROD-ID(PT-IDX) = PM-PROD-ID
005270                MOVE 'YES' TO WS-PROD-FOUND-SW
005280            END-IF.
005290*
005300        9070-SCAN-CATG-TABLE.
005310            IF CT-CAT-ID(CT-IDX) = PM-PROD-CATEGORY-ID
005320                MOVE 'YES' TO WS-CATG-FOUND-SW
005330            END-IF.
005340*
005350        9080-SCAN-BARCODE.
005360            IF PT-PROD-BARCODE(PT-IDX2) = PM-PROD-BARCODE
005370                MOVE 'YES' TO WS-BARCODE-FOUND-SW
005380            END-IF.
005390*
005400        9100-ERR-HEADING.
005410            ADD 1 TO WS-ERR-PCTR.
005420            MOVE WS-ERR-PCTR TO O-PCTR.
005430            WRITE PRTLINE-ERR
005440                FROM COMPANY-TITLE
005450                    AFTER ADVANCING PAGE.
005460            WRITE PRTLINE-ERR
005470                FROM DIVISION-TITLE
005480                    AFTER ADVANCING 1 LINE.
005490            WRITE PRTLINE-ERR
005500                FROM ERROR-TITLE
005510                    AFTER ADVANCING 1 LINE.
005520            WRITE PRTLINE-ERR
005530                FROM ERROR-COLUMN-LINE
005540                    AFTER ADVANCING 2 LINES.
005550*
005560        9900-HEADING.
005570            ADD 1 TO WS-PCTR.
005580            MOVE WS-PCTR TO O-PCTR.
005590            WRITE PRTLINE
005600                FROM COMPANY-TITLE
005610                    AFTER ADVANCING PAGE.
005620            WRITE PRTLINE
005630                FROM DIVISION-TITLE
005640                    AFTER ADVANCING 1 LINE.
005650            WRITE PRTLINE
005660                FROM REPORT-TITLE
005670                    AFTER ADVANCING 2 LINES.
005680            WRITE PRTLINE
005690                FROM COLUMN-HEADING-1
005700                    AFTER ADVANCING 2 LINES.
005710 
