000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.         POSREGIS.
000120        AUTHOR.             D. WOUDENBERG.
000130        INSTALLATION.       LINDQUIST DIVISION.
000140        DATE-WRITTEN.       07/11/96.
000150        DATE-COMPILED.
000160        SECURITY.           UNCLASSIFIED.
000170*
000180****************************************************************
000190* POSREGIS -- SALES REGISTER RUN.                               *
000200* SORTS THE SALE HEADER FILE BY PAYMENT METHOD SO THE REGISTER  *
000210* CAN SUBTOTAL BY METHOD, APPLIES THE OPTIONAL FILTER RECORD    *
000220* (CUSTOMER NAME SUBSTRING, DATE RANGE, PAYMENT METHOD, STATUS, *
000230* MINIMUM AMOUNT), AND PRINTS ONE DETAIL LINE PER SALE THAT     *
000240* PASSES.  SALES THAT FAIL THE FILTER ARE LISTED ON A SEPARATE  *
000250* APPENDIX SO THE RUN REQUESTER CAN SEE WHAT WAS LEFT OUT.      *
000260* CANCELLED SALES ARE COUNTED BUT THEIR DOLLARS ARE HELD OUT OF *
000270* EVERY SUBTOTAL AND THE GRAND TOTAL.                      *
000280****************************************************************
000290*
000300*    CHANGE LOG
000310*    ----------
000320*    07/11/96  D. WOUDENBERG  ORIGINAL PROGRAM.
000330*    11/04/97  R. OSTERHUS    ADDED THE ITEM COUNT COLUMN.
000340*                             SALES DESK WANTED TO SPOT LARGE
000350*                             BASKET SALES WITHOUT OPENING THE
000360*                             ITEM FILE BY HAND.
000370*    12/01/99  A. LINDQUIST   Y2K -- ACCEPT FROM DATE ONLY
000380*                             RETURNS A 2-DIGIT YEAR.  ADDED THE
000390*                             SAME CENTURY WINDOW (00-49 = 20XX,
000400*                             50-99 = 19XX) USED THROUGHOUT THE
000410*                             POS SUITE.  DATE-RANGE FILTER
000420*                             COMPARES THE 4-DIGIT YEAR FIELD IN
000430*                             SALE-HEADER-RECORD, WHICH WAS
000440*                             ALREADY Y2K SAFE.
000450*    04/18/01  D. WOUDENBERG  CR-0960 CANCELLED SALES EXCLUDED
000460*                             FROM SUBTOTAL AND GRAND TOTAL
000470*                             DOLLARS PER ACCOUNTING REQUEST --
000480*                             THEY WERE OVERSTATING THE DAY'S
000490*                             CASH POSITION.
000500*    06/03/04  D. WOUDENBERG  CR-1140 NOW READS SALEHREC.CPY AND
000510*                             SALEIREC.CPY SHARED LAYOUTS.
000520*
000530        ENVIRONMENT DIVISION.
000540        CONFIGURATION SECTION.
000550        SPECIAL-NAMES.
000560            C01 IS TOP-OF-FORM
000570            UPSI-0 ON  STATUS IS POSREGIS-APPENDIX-ON
000580            UPSI-0 OFF STATUS IS POSREGIS-APPENDIX-OFF.
000590        INPUT-OUTPUT SECTION.
000600        FILE-CONTROL.
000610            SELECT SALE-HEADER-OUT
000620                ASSIGN TO SALEHOUT
000630                ORGANIZATION IS LINE SEQUENTIAL.
000640            SELECT SALE-HEADER-SRTD
000650                ASSIGN TO SALEHSRT
000660                ORGANIZATION IS LINE SEQUENTIAL.
000670            SELECT SALE-ITEM-OUT
000680                ASSIGN TO SALEIOUT
000690                ORGANIZATION IS LINE SEQUENTIAL.
000700            SELECT REGIS-PARM-IN
000710                ASSIGN TO REGISPRM
000720                ORGANIZATION IS LINE SEQUENTIAL.
000730            SELECT SORT-WORK
000740                ASSIGN TO SRTWK01.
000750            SELECT PRTOUT
000760                ASSIGN TO POSREGIS
000770                ORGANIZATION IS RECORD SEQUENTIAL.
000780            SELECT PRTOUTAPP
000790                ASSIGN TO POSREGAP
000800                ORGANIZATION IS RECORD SEQUENTIAL.
000810*
000820        DATA DIVISION.
000830        FILE SECTION.
000840*
000850        FD  SALE-HEADER-OUT
000860            LABEL RECORD IS STANDARD
000870            RECORD CONTAINS 250 CHARACTERS
000880            DATA RECORD IS SALE-HEADER-RECORD.
000890            COPY SALEHREC.
000900*
000910        FD  SALE-HEADER-SRTD
000920            LABEL RECORD IS STANDARD
000930            RECORD CONTAINS 250 CHARACTERS
000940            DATA RECORD IS REG-HEADER-RECORD.
000950            COPY SALEHREC REPLACING ==SALE-== BY ==REG-==.
000960*
000970        SD  SORT-WORK
000980            RECORD CONTAINS 250 CHARACTERS
000990            DATA RECORD IS SRT-HEADER-RECORD.
001000            COPY SALEHREC REPLACING ==SALE-== BY ==SRT-==.
001010*
001020        FD  SALE-ITEM-OUT
001030            LABEL RECORD IS STANDARD
001040            RECORD CONTAINS 155 CHARACTERS
001050            DATA RECORD IS SALE-ITEM-RECORD.
001060            COPY SALEIREC.
001070*
001080        FD  REGIS-PARM-IN
001090            LABEL RECORD IS STANDARD
001100            RECORD CONTAINS 80 CHARACTERS
001110            DATA RECORD IS REGIS-PARM-RECORD.
001120        01  REGIS-PARM-RECORD.
001130            05  RP-CUSTOMER-SUBSTR         PIC X(30).
001140            05  RP-DATE-FROM               PIC 9(8).
001150            05  RP-DATE-TO                 PIC 9(8).
001160            05  RP-PAYMENT-METHOD          PIC X(6).
001170            05  RP-STATUS                  PIC X(9).
001180            05  RP-MIN-AMOUNT              PIC 9(8)V99.
001190            05  FILLER                     PIC X(9).
001200*
001210        FD  PRTOUT
001220            LABEL RECORD IS OMITTED
001230            RECORD CONTAINS 132 CHARACTERS
001240            LINAGE IS 60 WITH FOOTING AT 55
001250            DATA RECORD IS PRTLINE.
001260        01  PRTLINE                    PIC X(132).
001270*
001280        FD  PRTOUTAPP
001290            LABEL RECORD IS OMITTED
001300            RECORD CONTAINS 132 CHARACTERS
001310            DATA RECORD IS APPLINE.
001320        01  APPLINE                    PIC X(132).
001330*
001340        WORKING-STORAGE SECTION.
001350*
001360        COPY RUNDATE.
001370*
001380        01  WS-RUN-DATE-RAW            PIC 9(6).
001390        01  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
001400            05  WS-RRYY                PIC 99.
001410            05  WS-RRMM                PIC 99.
001420            05  WS-RRDD                PIC 99.
001430*
001440        77  WS-PCTR           PIC 99       COMP VALUE ZERO.
001450        01  WORK-AREA.
001460            05  MORE-RECS              PIC XXX        VALUE 'YES'.
001470                88  WS-NO-MORE-RECS        VALUE 'NO '.
001480            05  WS-PARM-EOF-SW         PIC XXX        VALUE 'NO '.
001490                88  WS-PARM-EOF             VALUE 'YES'.
001500            05  WS-IT-EOF-SW           PIC XXX        VALUE 'NO '.
001510                88  WS-IT-EOF                VALUE 'YES'.
001520            05  WS-FILTER-SW           PIC XXX        VALUE 'NO '.
001530                88  WS-FILTER-REJECT         VALUE 'YES'.
001540            05  WS-SUBSTR-SW           PIC XXX        VALUE 'NO '.
001550                88  WS-SUBSTR-MATCHED        VALUE 'YES'.
001560            05  FILLER                 PIC X(1).
001570*
001580            05  WS-APP-PCTR       PIC 99       COMP VALUE ZERO.
001590            05  WS-IT-COUNT       PIC 9(6)     COMP VALUE ZERO.
001600            05  WS-ITEM-CTR       PIC 9(5)     COMP VALUE ZERO.
001610            05  WS-SCAN-POS       PIC 9(4)     COMP VALUE ZERO.
001620            05  WS-SCAN-LIMIT     PIC 9(4)     COMP VALUE ZERO.
001630            05  WS-RP-SUBSTR-LEN  PIC 9(4)     COMP VALUE ZERO.
001640            05  WS-SUB-CTR        PIC 9(7)     COMP VALUE ZERO.
001650            05  WS-GT-CTR         PIC 9(7)     COMP VALUE ZERO.
001660            05  WS-APP-CTR        PIC 9(7)     COMP VALUE ZERO.
001670*
001680            05  WS-SUB-AMOUNT     PIC 9(9)V99    VALUE ZERO.
001690            05  WS-GT-AMOUNT      PIC 9(9)V99    VALUE ZERO.
001700*
001710            05  H-PAYMENT-METHOD       PIC X(6).
001720*
001730            05  WS-RP-CUSTOMER-SUBSTR  PIC X(30).
001740            05  WS-RP-DATE-FROM        PIC 9(8).
001750            05  WS-RP-DATE-TO          PIC 9(8).
001760            05  WS-RP-PAYMENT-METHOD   PIC X(6).
001770            05  WS-RP-STATUS           PIC X(9).
001780            05  WS-RP-MIN-AMOUNT       PIC 9(8)V99.
001790            05  WS-CUST-UC-WINDOW      PIC X(30).
001800*
001810*    ==== SALE-ITEM TABLE -- LOADED AT 1100-LOAD-ITEMS,    ===
001820*    ==== READ ONLY, USED BY 2150-COUNT-ITEMS TO TALLY     ===
001830*    ==== THE NUMBER OF LINE ITEMS ON EACH SALE PRINTED.   ===
001840        01  SALE-ITM-TABLE.
001850            05  IT-ENTRY OCCURS 1 TO 20000 TIMES
001860                    DEPENDING ON WS-IT-COUNT
001870                    INDEXED BY IT-IDX.
001880                10  IT-SALE-ID             PIC 9(9).
001890*
001900        01  COMPANY-TITLE.
001910            05  FILLER              PIC X(6)    VALUE 'DATE:'.
001920            05  O-MONTH             PIC 99.
001930            05  FILLER              PIC X       VALUE '/'.
001940            05  O-DAY               PIC 99.
001950            05  FILLER              PIC X       VALUE '/'.
001960            05  O-YEAR              PIC 9(4).
001970            05  FILLER              PIC X(50)   VALUE SPACES.
001980            05  FILLER              PIC X(30)
001990                VALUE 'SALES REGISTER RUN          '.
002000            05  FILLER              PIC X(28)   VALUE SPACES.
002010            05  FILLER              PIC X(6)    VALUE 'PAGE:'.
002020            05  O-PCTR              PIC Z9.
002030*
002040        01  DIVISION-TITLE.
002050            05  FILLER              PIC X(8)    VALUE 'POSREGIS'.
002060            05  FILLER              PIC X(49)   VALUE SPACES.
002070            05  FILLER      PIC X(18) VALUE 'LINDQUIST DIVISION'.
002080            05  FILLER              PIC X(57)   VALUE SPACES.
002090*
002100        01  COLUMN-HEADING-1.
002110            05  FILLER              PIC X(2)    VALUE SPACES.
002120            05  FILLER      PIC X(7) VALUE 'SALE ID'.
002130            05  FILLER              PIC X(3)    VALUE SPACES.
002140            05  FILLER      PIC X(8) VALUE 'SALE DTE'.
002150            05  FILLER              PIC X(2)    VALUE SPACES.
002160            05  FILLER      PIC X(16) VALUE 'CUSTOMER NAME'.
002170            05  FILLER              PIC X(10)   VALUE SPACES.
002180            05  FILLER      PIC X(6) VALUE 'METHOD'.
002190            05  FILLER              PIC X(3)    VALUE SPACES.
002200            05  FILLER      PIC X(9) VALUE 'STATUS'.
002210            05  FILLER              PIC X(3)    VALUE SPACES.
002220            05  FILLER      PIC X(5) VALUE 'ITEMS'.
002230            05  FILLER              PIC X(2)    VALUE SPACES.
002240            05  FILLER      PIC X(10) VALUE 'SALE TOTAL'.
002250            05  FILLER              PIC X(46)   VALUE SPACES.
002260*
002270        01  DETAIL-LINE.
002280            05  O-REG-ID            PIC 9(9).
002290            05  FILLER              PIC X(3)    VALUE SPACES.
002300            05  O-REG-MM            PIC 99.
002310            05  FILLER              PIC X       VALUE '/'.
002320            05  O-REG-DD            PIC 99.
002330            05  FILLER              PIC X       VALUE '/'.
002340            05  O-REG-YY            PIC 99.
002350            05  FILLER              PIC X(2)    VALUE SPACES.
002360            05  O-REG-CUSTOMER      PIC X(20).
002370            05  FILLER              PIC X(6)    VALUE SPACES.
002380            05  O-REG-PAYMENT       PIC X(6).
002390            05  FILLER              PIC X(3)    VALUE SPACES.
002400            05  O-REG-STATUS        PIC X(9).
002410            05  FILLER              PIC X(3)    VALUE SPACES.
002420            05  O-REG-ITEM-CTR      PIC ZZ9.
002430            05  FILLER              PIC X(4)    VALUE SPACES.
002440            05  O-REG-TOTAL         PIC $$$,$$$.99.
002450            05  FILLER              PIC X(46)   VALUE SPACES.
002460*
002470        01  SUBTOTAL-LINE.
002480            05  FILLER              PIC X(10)   VALUE SPACES.
002490            05  FILLER      PIC X(17) VALUE 'SUBTOTAL METHOD: '.
002500            05  O-SUB-PAYMENT       PIC X(6).
002510            05  FILLER              PIC X(10)   VALUE SPACES.
002520            05  FILLER      PIC X(13) VALUE 'SALES COUNT:'.
002530            05  O-SUB-CTR           PIC ZZ,ZZ9.
002540            05  FILLER              PIC X(10)   VALUE SPACES.
002550            05  O-SUB-AMOUNT        PIC $$,$$$,$$9.99.
002560            05  FILLER              PIC X(47)   VALUE SPACES.
002570*
002580        01  GRANDTOTAL-LINE.
002590            05  FILLER              PIC X(23)   VALUE SPACES.
002600            05  FILLER      PIC X(13) VALUE 'GRAND TOTALS'.
002610            05  FILLER              PIC X(13)   VALUE SPACES.
002620            05  FILLER      PIC X(13) VALUE 'SALES COUNT:'.
002630            05  O-GT-CTR            PIC ZZZ,ZZ9.
002640            05  FILLER              PIC X(10)   VALUE SPACES.
002650            05  O-GT-AMOUNT         PIC $$$,$$$,$$9.99.
002660            05  FILLER              PIC X(39)   VALUE SPACES.
002670*
002680        01  APP-COMPANY-TITLE.
002690            05  FILLER              PIC X(6)    VALUE 'DATE:'.
002700            05  O-APP-MONTH         PIC 99.
002710            05  FILLER              PIC X       VALUE '/'.
002720            05  O-APP-DAY           PIC 99.
002730            05  FILLER              PIC X       VALUE '/'.
002740            05  O-APP-YEAR          PIC 9(4).
002750            05  FILLER              PIC X(50)   VALUE SPACES.
002760            05  FILLER              PIC X(30)
002770                VALUE 'SALES EXCLUDED BY FILTER    '.
002780            05  FILLER              PIC X(28)   VALUE SPACES.
002790            05  FILLER              PIC X(6)    VALUE 'PAGE:'.
002800            05  O-APP-PCTR          PIC Z9.
002810*
002820        01  APP-COLUMN-HEADING.
002830            05  FILLER              PIC X(2)    VALUE SPACES.
002840            05  FILLER      PIC X(7) VALUE 'SALE ID'.
002850            05  FILLER              PIC X(3)    VALUE SPACES.
002860            05  FILLER      PIC X(16) VALUE 'CUSTOMER NAME'.
002870            05  FILLER              PIC X(104)  VALUE SPACES.
002880*
002890        01  APP-DETAIL-LINE.
002900            05  O-APP-ID            PIC 9(9).
002910            05  FILLER              PIC X(3)    VALUE SPACES.
002920            05  O-APP-CUSTOMER      PIC X(40).
002930            05  FILLER              PIC X(80)   VALUE SPACES.
002940*
002950        PROCEDURE DIVISION.
002960*
002970        0000-POSREGIS.
002980            PERFORM 1000-INIT.
002990            PERFORM 2000-MAINLINE
003000                UNTIL WS-NO-MORE-RECS.
003010            PERFORM 3000-CLOSING.
003020            STOP RUN.
003030*
003040        1000-INIT.
003050            ACCEPT WS-RUN-DATE-RAW FROM DATE.
003060            IF WS-RRYY < 50
003070                MOVE 20 TO WS-RUN-CC
003080            ELSE
003090                MOVE 19 TO WS-RUN-CC
003100            END-IF.
003110            MOVE WS-RRYY TO WS-RUN-YY.
003120            MOVE WS-RRMM TO WS-RUN-MM-R.
003130            MOVE WS-RRDD TO WS-RUN-DD-R.
003140            MOVE WS-RUN-MM-R TO O-MONTH.
003150            MOVE WS-RUN-DD-R TO O-DAY.
003160            MOVE WS-RUN-CCYY TO O-YEAR.
003170            MOVE O-MONTH TO O-APP-MONTH.
003180            MOVE O-DAY TO O-APP-DAY.
003190            MOVE O-YEAR TO O-APP-YEAR.
003200*
003210            MOVE SPACES TO WS-RP-CUSTOMER-SUBSTR.
003220            MOVE ZERO TO WS-RP-DATE-FROM.
003230            MOVE ZERO TO WS-RP-DATE-TO.
003240            MOVE SPACES TO WS-RP-PAYMENT-METHOD.
003250            MOVE SPACES TO WS-RP-STATUS.
003260            MOVE ZERO TO WS-RP-MIN-AMOUNT.
003270*
003280            OPEN INPUT REGIS-PARM-IN.
003290            READ REGIS-PARM-IN
003300                AT END
003310                    MOVE 'YES' TO WS-PARM-EOF-SW
003320                NOT AT END
003330                    MOVE RP-CUSTOMER-SUBSTR
003340                        TO WS-RP-CUSTOMER-SUBSTR
003350                    MOVE RP-DATE-FROM TO WS-RP-DATE-FROM
003360                    MOVE RP-DATE-TO TO WS-RP-DATE-TO
003370                    MOVE RP-PAYMENT-METHOD TO WS-RP-PAYMENT-METHOD
003380                    MOVE RP-STATUS TO WS-RP-STATUS
003390                    MOVE RP-MIN-AMOUNT TO WS-RP-MIN-AMOUNT
003400            END-READ.
003410            CLOSE REGIS-PARM-IN.
003420*
003430*    ==== CUSTOMER FILTER IS CASE-INSENSITIVE PER THE SALES ====
003440*    ==== DESK'S REQUEST -- FOLD THE FILTER TEXT TO UPPER   ====
003450*    ==== CASE ONCE HERE, THEN FOLD EACH SCAN WINDOW THE    ====
003460*    ==== SAME WAY AT 2115-SCAN-CUSTOMER BEFORE COMPARING.  ====
003470            INSPECT WS-RP-CUSTOMER-SUBSTR CONVERTING
003480                'abcdefghijklmnopqrstuvwxyz'
003490                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003500            PERFORM 1050-CALC-SUBSTR-LEN.
003510*
003520            OPEN INPUT SALE-ITEM-OUT.
003530            PERFORM 1100-LOAD-ITEMS
003540                UNTIL WS-IT-EOF.
003550            CLOSE SALE-ITEM-OUT.
003560*
003570            SORT SORT-WORK
003580                ON ASCENDING KEY SRT-PAYMENT-METHOD
003590                ON ASCENDING KEY SRT-ID
003600                USING SALE-HEADER-OUT
003610                GIVING SALE-HEADER-SRTD.
003620*
003630            OPEN INPUT SALE-HEADER-SRTD.
003640            OPEN OUTPUT PRTOUT.
003650            OPEN OUTPUT PRTOUTAPP.
003660*
003670            PERFORM 9000-READ-REQUEST.
003680            IF NOT WS-NO-MORE-RECS
003690                MOVE REG-PAYMENT-METHOD TO H-PAYMENT-METHOD
003700            END-IF.
003710            PERFORM 9900-HEADING.
003720            PERFORM 9950-APP-HEADING.
003730*
003740*    ==== TRIMS THE TRAILING SPACES OFF THE CUSTOMER FILTER ====
003750*    ==== TEXT SO THE SCAN AT 2115 COMPARES ONLY THE TEXT    ====
003760*    ==== THE RUN REQUESTER ACTUALLY TYPED, NOT 30 BYTES OF  ====
003770*    ==== IT PADDED WITH BLANKS.                             ====
003780        1050-CALC-SUBSTR-LEN.
003790            MOVE 30 TO WS-RP-SUBSTR-LEN.
003800            PERFORM 1060-TRIM-SCAN
003810                UNTIL WS-RP-SUBSTR-LEN = 1
003820                    OR WS-RP-CUSTOMER-SUBSTR(WS-RP-SUBSTR-LEN:1)
003830                        NOT = SPACE.
003840            COMPUTE WS-SCAN-LIMIT = 201 - WS-RP-SUBSTR-LEN.
003850*
003860        1060-TRIM-SCAN.
003870            SUBTRACT 1 FROM WS-RP-SUBSTR-LEN.
003880*
003890        1100-LOAD-ITEMS.
003900            READ SALE-ITEM-OUT
003910                AT END
003920                    MOVE 'YES' TO WS-IT-EOF-SW
003930                NOT AT END
003940                    ADD 1 TO WS-IT-COUNT
003950                    SET IT-IDX TO WS-IT-COUNT
003960                    MOVE ITEM-SALE-ID TO IT-SALE-ID(IT-IDX)
003970            END-READ.
003980*
003990        2000-MAINLINE.
004000            IF H-PAYMENT-METHOD NOT = REG-PAYMENT-METHOD
004010                PERFORM 9200-SUBTOTAL
004020                MOVE REG-PAYMENT-METHOD TO H-PAYMENT-METHOD
004030            END-IF.
004040            PERFORM 2100-FILTER.
004050            IF WS-FILTER-REJECT
004060                PERFORM 2900-APPENDIX-OUTPUT
004070            ELSE
004080                PERFORM 2150-COUNT-ITEMS
004090                PERFORM 2200-DETAIL-OUTPUT
004100            END-IF.
004110            PERFORM 9000-READ-REQUEST.
004120*
004130        2100-FILTER.
004140            MOVE 'NO ' TO WS-FILTER-SW.
004150            IF WS-RP-CUSTOMER-SUBSTR NOT = SPACES
004160                PERFORM 2110-CHECK-CUSTOMER
004170                IF NOT WS-SUBSTR-MATCHED
004180                    MOVE 'YES' TO WS-FILTER-SW
004190                END-IF
004200            END-IF.
004210            IF WS-RP-DATE-FROM NOT = ZERO
004220                IF REG-CREATED-DATE < WS-RP-DATE-FROM
004230                    MOVE 'YES' TO WS-FILTER-SW
004240                END-IF
004250            END-IF.
004260            IF WS-RP-DATE-TO NOT = ZERO
004270                IF REG-CREATED-DATE > WS-RP-DATE-TO
004280                    MOVE 'YES' TO WS-FILTER-SW
004290                END-IF
004300            END-IF.
004310            IF WS-RP-PAYMENT-METHOD NOT = SPACES
004320                IF REG-PAYMENT-METHOD NOT = WS-RP-PAYMENT-METHOD
004330                    MOVE 'YES' TO WS-FILTER-SW
004340                END-IF
004350            END-IF.
004360            IF WS-RP-STATUS NOT = SPACES
004370                IF REG-STATUS NOT = WS-RP-STATUS
004380                    MOVE 'YES' TO WS-FILTER-SW
004390                END-IF
004400            END-IF.
004410            IF WS-RP-MIN-AMOUNT NOT = ZERO
004420                IF REG-TOTAL-AMOUNT < WS-RP-MIN-AMOUNT
004430                    MOVE 'YES' TO WS-FILTER-SW
004440                END-IF
004450            END-IF.
004460*
004470        2110-CHECK-CUSTOMER.
004480            MOVE 'NO ' TO WS-SUBSTR-SW.
004490            PERFORM 2115-SCAN-CUSTOMER
004500                VARYING WS-SCAN-POS FROM 1 BY 1
004510                    UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
004520                        OR WS-SUBSTR-MATCHED.
004530*
004540        2115-SCAN-CUSTOMER.
004550            MOVE REG-CUSTOMER-NAME(WS-SCAN-POS:WS-RP-SUBSTR-LEN)
004560                TO WS-CUST-UC-WINDOW(1:WS-RP-SUBSTR-LEN).
004570            INSPECT WS-CUST-UC-WINDOW(1:WS-RP-SUBSTR-LEN)
004580                CONVERTING
004590                    'abcdefghijklmnopqrstuvwxyz'
004600                    TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004610            IF WS-CUST-UC-WINDOW(1:WS-RP-SUBSTR-LEN)
004620                    = WS-RP-CUSTOMER-SUBSTR(1:WS-RP-SUBSTR-LEN)
004630                MOVE 'YES' TO WS-SUBSTR-SW
004640            END-IF.
004650*
004660        2150-COUNT-ITEMS.
004670            MOVE ZERO TO WS-ITEM-CTR.
004680            PERFORM 2160-SCAN-ITEM-TABLE
004690                VARYING IT-IDX FROM 1 BY 1
004700                    UNTIL IT-IDX > WS-IT-COUNT.
004710*
004720        2160-SCAN-ITEM-TABLE.
004730            IF IT-SALE-ID(IT-IDX) = REG-ID
004740                ADD 1 TO WS-ITEM-CTR
004750            END-IF.
004760*
004770        2200-DETAIL-OUTPUT.
004780            MOVE REG-ID TO O-REG-ID.
004790            MOVE REG-CREATED-MONTH TO O-REG-MM.
004800            MOVE REG-CREATED-DAY TO O-REG-DD.
004810            MOVE REG-CREATED-YEAR TO O-REG-YY.
004820            MOVE REG-CUSTOMER-NAME(1:20) TO O-REG-CUSTOMER.
004830            MOVE REG-PAYMENT-METHOD TO O-REG-PAYMENT.
004840            MOVE REG-STATUS TO O-REG-STATUS.
004850            MOVE WS-ITEM-CTR TO O-REG-ITEM-CTR.
004860            MOVE REG-TOTAL-AMOUNT TO O-REG-TOTAL.
004870            WRITE PRTLINE
004880                FROM DETAIL-LINE
004890                    AFTER ADVANCING 1 LINE
004900                        AT EOP
004910                            PERFORM 9900-HEADING.
004920            ADD 1 TO WS-SUB-CTR.
004930            IF REG-STATUS NOT = 'CANCELLED'
004940                ADD REG-TOTAL-AMOUNT TO WS-SUB-AMOUNT
004950            END-IF.
004960*
004970        2900-APPENDIX-OUTPUT.
004980            ADD 1 TO WS-APP-CTR.
004990            MOVE REG-ID TO O-APP-ID.
005000            MOVE REG-CUSTOMER-NAME(1:40) TO O-APP-CUSTOMER.
005010            WRITE APPLINE
005020                FROM APP-DETAIL-LINE
005030                    AFTER ADVANCING 1 LINE.
005040*
005050        3000-CLOSING.
005060            PERFORM 9200-SUBTOTAL.
005070            PERFORM 3100-GRAND-TOTAL.
005080            CLOSE SALE-HEADER-SRTD.
005090            CLOSE PRTOUT.
005100            CLOSE PRTOUTAPP.
005110*
005120        3100-GRAND-TOTAL.
005130            MOVE WS-GT-CTR TO O-GT-CTR.
005140            MOVE WS-GT-AMOUNT TO O-GT-AMOUNT.
005150            WRITE PRTLINE
005160                FROM GRANDTOTAL-LINE
005170                    AFTER ADVANCING 3 LINES.
005180*
005190        9000-READ-REQUEST.
005200            READ SALE-HEADER-SRTD
005210                AT END
005220                    MOVE 'NO ' TO MORE-RECS
005230            END-READ.
005240*
005250        9200-SUBTOTAL.
005260            MOVE H-PAYMENT-METHOD TO O-SUB-PAYMENT.
005270            MOVE WS-SUB-CTR TO O-SUB-CTR.
005280            MOVE WS-SUB-AMOUNT TO O-SUB-AMOUNT.
005290            WRITE PRTLINE
005300                FROM SUBTOTAL-LINE
005310                    AFTER ADVANCING 2 LINES
005320                        AT EOP
005330                            PERFORM 9900-HEADING.
005340            ADD WS-SUB-CTR TO WS-GT-CTR.
005350            ADD WS-SUB-AMOUNT TO WS-GT-AMOUNT.
005360            MOVE ZERO TO WS-SUB-CTR.
005370            MOVE ZERO TO WS-SUB-AMOUNT.
005380*
005390        9900-HEADING.
005400            ADD 1 TO WS-PCTR.
005410            MOVE WS-PCTR TO O-PCTR.
005420            WRITE PRTLINE
005430                FROM COMPANY-TITLE
005440                    AFTER ADVANCING PAGE.
005450            WRITE PRTLINE
005460                FROM DIVISION-TITLE
005470                    AFTER ADVANCING 1 LINE.
005480            WRITE PRTLINE
005490                FROM COLUMN-HEADING-1
005500                    AFTER ADVANCING 2 LINES.
005510*
005520        9950-APP-HEADING.
005530            ADD 1 TO WS-APP-PCTR.
005540            MOVE WS-APP-PCTR TO O-APP-PCTR.
005550            WRITE APPLINE
005560                FROM APP-COMPANY-TITLE
005570                    AFTER ADVANCING PAGE.
005580            WRITE APPLINE
005590                FROM APP-COLUMN-HEADING
005600                    AFTER ADVANCING 2 LINES.
005610 
