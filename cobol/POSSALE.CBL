000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.         POSSALE.
000120        AUTHOR.             A. LINDQUIST.
000130        INSTALLATION.       LINDQUIST DIVISION.
000140        DATE-WRITTEN.       09/14/93.
000150        DATE-COMPILED.
000160        SECURITY.           UNCLASSIFIED.
000170*
000180****************************************************************
000190* POSSALE -- SALE POSTING RUN.                                 *
000200* READS THE SALE REQUEST FILE (HEADER/DETAIL TYPED RECORDS),   *
000210* PRICES AND VALIDATES EACH LINE AGAINST THE PRODUCT MASTER,   *
000220* DECREMENTS STOCK-ON-HAND, WRITES THE SALE HEADER AND ITEM    *
000230* FILES, AND REWRITES THE PRODUCT MASTER AT END OF RUN.        *
000240* REJECTED SALES ARE LISTED ON THE ERROR REPORT, NOT POSTED.   *
000250****************************************************************
000260*
000270*    CHANGE LOG
000280*    ----------
000290*    09/14/93  A. LINDQUIST   ORIGINAL PROGRAM.
000300*    03/02/94  A. LINDQUIST   ADDED THE REJECT REPORT -- BAD
000310*                             LINES WERE JUST BEING DROPPED
000320*                             WITH NO RECORD OF WHY.
000330*    07/19/95  R. OSTERHUS    FIXED STOCK CHECK TO COMPARE
000340*                             AGAINST THE IN-MEMORY TABLE, NOT
000350*                             THE MASTER RECORD, SO A SALE WITH
000360*                             TWO LINES FOR THE SAME PRODUCT
000370*                             CHECKED STOCK CORRECTLY.
000380*    02/08/96  R. OSTERHUS    ADDED STOCK ROLLBACK ON REJECT --
000390*                             A SALE REJECTED ON ITS SECOND LINE
000400*                             WAS LEAVING THE FIRST LINE'S STOCK
000410*                             DECREMENT IN THE MASTER.  TICKET
000420*                             POS-118.
000430*    11/19/99  A. LINDQUIST   Y2K -- ACCEPT FROM DATE ONLY
000440*                             RETURNS A 2-DIGIT YEAR.  ADDED A
000450*                             CENTURY WINDOW (00-49 = 20XX,
000460*                             50-99 = 19XX) SO THE RUN BANNER
000470*                             AND THE SALE-CREATED-DATE STAMP DO
000480*                             NOT ROLL OVER WRONG IN 2000.
000490*    04/11/01  D. WOUDENBERG  CR-0940 PAYMENT METHOD SUBTOTALS
000500*                             ADDED TO THE CONTROL REPORT PER
000510*                             ACCOUNTING REQUEST.
000520*    06/03/04  D. WOUDENBERG  CR-1140 PRODUCT MASTER REWRITE NOW
000530*                             SHARES PRODREC.CPY WITH THE CANCEL
000540*                             AND STOCK-ADJUST RUNS.
000550*
000560        ENVIRONMENT DIVISION.
000570        CONFIGURATION SECTION.
000580        SPECIAL-NAMES.
000590            C01 IS TOP-OF-FORM
000600            UPSI-0 ON  STATUS IS POSSALE-APPENDIX-ON
000610            UPSI-0 OFF STATUS IS POSSALE-APPENDIX-OFF.
000620        INPUT-OUTPUT SECTION.
000630        FILE-CONTROL.
000640            SELECT PRODUCT-MASTER
000650                ASSIGN TO PRODMSTR
000660                ORGANIZATION IS LINE SEQUENTIAL.
000670            SELECT SALE-REQUEST-IN
000680                ASSIGN TO SALEREQI
000690                ORGANIZATION IS LINE SEQUENTIAL.
000700            SELECT SALE-HEADER-OUT
000710                ASSIGN TO SALEHDRO
000720                ORGANIZATION IS LINE SEQUENTIAL.
000730            SELECT SALE-ITEM-OUT
000740                ASSIGN TO SALEITMO
000750                ORGANIZATION IS LINE SEQUENTIAL.
000760            SELECT PRTOUT
000770                ASSIGN TO POSSALEP
000780                ORGANIZATION IS RECORD SEQUENTIAL.
000790            SELECT PRTOUTERR
000800                ASSIGN TO POSSALEE
000810                ORGANIZATION IS RECORD SEQUENTIAL.
000820*
000830        DATA DIVISION.
000840        FILE SECTION.
000850*
000860        FD  PRODUCT-MASTER
000870            LABEL RECORD IS STANDARD
000880            RECORD CONTAINS 430 CHARACTERS
000890            DATA RECORD IS PROD-MASTER-RECORD.
000900            COPY PRODREC.
000910*
000920        FD  SALE-REQUEST-IN
000930            LABEL RECORD IS STANDARD
000940            RECORD CONTAINS 221 CHARACTERS
000950            DATA RECORD IS SALE-REQUEST-RECORD.
000960            COPY SALEREQ.
000970*
000980        FD  SALE-HEADER-OUT
000990            LABEL RECORD IS STANDARD
001000            RECORD CONTAINS 250 CHARACTERS
001010            DATA RECORD IS SALE-HEADER-RECORD.
001020            COPY SALEHREC.
001030*
001040        FD  SALE-ITEM-OUT
001050            LABEL RECORD IS STANDARD
001060            RECORD CONTAINS 155 CHARACTERS
001070            DATA RECORD IS SALE-ITEM-RECORD.
001080            COPY SALEIREC.
001090*
001100        FD  PRTOUT
001110            LABEL RECORD IS OMITTED
001120            RECORD CONTAINS 132 CHARACTERS
001130            LINAGE IS 60 WITH FOOTING AT 52
001140            DATA RECORD IS PRTLINE.
001150        01  PRTLINE                    PIC X(132).
001160*
001170        FD  PRTOUTERR
001180            LABEL RECORD IS OMITTED
001190            RECORD CONTAINS 132 CHARACTERS
001200            LINAGE IS 60 WITH FOOTING AT 55
001210            DATA RECORD IS PRTLINE-ERR.
001220        01  PRTLINE-ERR                PIC X(132).
001230*
001240        WORKING-STORAGE SECTION.
001250*
001260        COPY RUNDATE.
001270*
001280        01  WS-RUN-DATE-RAW            PIC 9(6).
001290        01  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
001300            05  WS-RRYY                PIC 99.
001310            05  WS-RRMM                PIC 99.
001320            05  WS-RRDD                PIC 99.
001330*
001340        77  WS-PCTR           PIC 99       COMP VALUE ZERO.
001350        01  WORK-AREA.
001360            05  MORE-RECS              PIC XXX        VALUE 'YES'.
001370                88  WS-NO-MORE-RECS        VALUE 'NO '.
001380            05  WS-PM-EOF-SW           PIC XXX        VALUE 'NO '.
001390                88  WS-PM-EOF               VALUE 'YES'.
001400            05  WS-SALE-IN-PROG-SW     PIC XXX        VALUE 'NO '.
001410                88  WS-SALE-IN-PROGRESS     VALUE 'YES'.
001420            05  WS-SALE-REJECTED-SW    PIC XXX        VALUE 'NO '.
001430                88  WS-SALE-IS-REJECTED     VALUE 'YES'.
001440            05  WS-PRODUCT-FOUND-SW    PIC XXX        VALUE 'NO '.
001450                88  WS-PRODUCT-WAS-FOUND    VALUE 'YES'.
001460*
001470            05  WS-ERR-PCTR       PIC 99       COMP VALUE ZERO.
001480            05  WS-SALES-POSTED-CTR  PIC 9(7)   COMP VALUE ZERO.
001490            05  WS-SALES-REJECT-CTR  PIC 9(7)   COMP VALUE ZERO.
001500            05  WS-PT-COUNT       PIC 9(4)     COMP VALUE ZERO.
001510            05  WS-ITEM-BUF-COUNT PIC 9(4)     COMP VALUE ZERO.
001520            05  WS-NEXT-SALE-ID   PIC 9(9)     COMP VALUE ZERO.
001530            05  WS-NEXT-ITEM-ID   PIC 9(9)     COMP VALUE ZERO.
001540*
001550            05  WS-CUR-SALE-ID         PIC 9(9).
001560            05  WS-CUR-CUSTOMER-NAME   PIC X(200).
001570            05  WS-CUR-PAYMENT-METHOD  PIC X(6).
001580            05  WS-CUR-TOTAL-AMOUNT    PIC 9(8)V99    VALUE ZERO.
001590*
001600            05  WS-GT-AMOUNT           PIC 9(9)V99    VALUE ZERO.
001610            05  WS-GT-CASH-AMOUNT      PIC 9(9)V99    VALUE ZERO.
001620            05  WS-GT-CARD-AMOUNT      PIC 9(9)V99    VALUE ZERO.
001630            05  WS-GT-MOBILE-AMOUNT    PIC 9(9)V99    VALUE ZERO.
001640            05  WS-GT-CASH-CTR    PIC 9(7)     COMP VALUE ZERO.
001650            05  WS-GT-CARD-CTR    PIC 9(7)     COMP VALUE ZERO.
001660            05  WS-GT-MOBILE-CTR  PIC 9(7)     COMP VALUE ZERO.
001670*
001680            05  WS-REJECT-MSG          PIC X(90).
001690            05  WS-REJ-NAME-30         PIC X(30).
001700            05  WS-REJ-QTY-ED          PIC Z(4)9.
001710            05  WS-REJ-AVAIL-ED        PIC -(6)9.
001720            05  FILLER                 PIC X(1).
001730*
001740*    ==== PRODUCT MASTER TABLE (LOADED AT 1100-LOAD-PRODUCT) ====
001750        01  PRODUCT-TABLE.
001760            05  PT-ENTRY OCCURS 1 TO 3000 TIMES
001770                    DEPENDING ON WS-PT-COUNT
001780                    INDEXED BY PT-IDX.
001790                10  PT-PROD-ID             PIC 9(9).
001800                10  PT-PROD-NAME           PIC X(100).
001810                10  PT-PROD-DESC           PIC X(200).
001820                10  PT-PROD-PRICE          PIC 9(8)V99.
001830                10  PT-PROD-STOCK-QTY      PIC S9(7).
001840                10  PT-PROD-BARCODE        PIC X(30).
001850                10  PT-PROD-CATEGORY-ID    PIC 9(9).
001860                10  PT-PROD-CATEGORY-NAME  PIC X(50).
001870                10  FILLER                 PIC X(1).
001880*
001890*    ==== PER-SALE LINE-ITEM BUFFER, FLUSHED BY 2400-WRITE-SALE ==
001900*    ==== OR UNWOUND BY 2300-REJECT-SALE.                      ==
001910        01  ITEM-BUFFER.
001920            05  IB-ENTRY OCCURS 1 TO 200 TIMES
001930                    DEPENDING ON WS-ITEM-BUF-COUNT
001940                    INDEXED BY IB-IDX.
001950                10  IB-PT-INDEX            PIC 9(4) COMP.
001960                10  IB-PRODUCT-ID          PIC 9(9).
001970                10  IB-PRODUCT-NAME        PIC X(100).
001980                10  IB-QUANTITY            PIC 9(5).
001990                10  IB-UNIT-PRICE          PIC 9(8)V99.
002000                10  IB-TOTAL-PRICE         PIC 9(8)V99.
002010                10  FILLER                 PIC X(1).
002020*
002030        01  COMPANY-TITLE.
002040            05  FILLER              PIC X(6)    VALUE 'DATE:'.
002050            05  O-MONTH             PIC 99.
002060            05  FILLER              PIC X       VALUE '/'.
002070            05  O-DAY               PIC 99.
002080            05  FILLER              PIC X       VALUE '/'.
002090            05  O-YEAR              PIC 9(4).
002100            05  FILLER              PIC X(52)   VALUE SPACES.
002110            05  FILLER              PIC X(28)
002120                VALUE 'SALE POSTING CONTROL RUN   '.
002130            05  FILLER              PIC X(28)   VALUE SPACES.
002140            05  FILLER              PIC X(6)    VALUE 'PAGE:'.
002150            05  O-PCTR              PIC Z9.
002160*
002170        01  DIVISION-TITLE.
002180            05  FILLER              PIC X(7)    VALUE 'POSSALE'.
002190            05  FILLER              PIC X(50)   VALUE SPACES.
002200            05  FILLER      PIC X(18) VALUE 'LINDQUIST DIVISION'.
002210            05  FILLER              PIC X(57)   VALUE SPACES.
002220*
002230        01  REPORT-TITLE.
002240            05  FILLER              PIC X(56)   VALUE SPACES.
002250            05  FILLER      PIC X(20) VALUE 'CONTROL TOTALS'.
002260            05  FILLER              PIC X(56)   VALUE SPACES.
002270*
002280        01  GT-LINE-1.
002290            05  FILLER      PIC X(20) VALUE 'SALES POSTED .....'.
002300            05  O-GT-POSTED         PIC ZZZ,ZZ9.
002310            05  FILLER              PIC X(10)   VALUE SPACES.
002320            05  FILLER      PIC X(20) VALUE 'SALES REJECTED ...'.
002330            05  O-GT-REJECTED       PIC ZZZ,ZZ9.
002340            05  FILLER              PIC X(68)   VALUE SPACES.
002350*
002360        01  GT-LINE-2.
002370            05  FILLER              PIC X(9)    VALUE 'CASH   -'.
002380            05  O-GT-CASH-CTR       PIC ZZZ,ZZ9.
002390            05  FILLER              PIC X(4)    VALUE SPACES.
002400            05  O-GT-CASH-AMT       PIC $$$,$$$,$$9.99.
002410            05  FILLER              PIC X(98)   VALUE SPACES.
002420*
002430        01  GT-LINE-3.
002440            05  FILLER              PIC X(9)    VALUE 'CARD   -'.
002450            05  O-GT-CARD-CTR       PIC ZZZ,ZZ9.
002460            05  FILLER              PIC X(4)    VALUE SPACES.
002470            05  O-GT-CARD-AMT       PIC $$$,$$$,$$9.99.
002480            05  FILLER              PIC X(98)   VALUE SPACES.
002490*
002500        01  GT-LINE-4.
002510            05  FILLER              PIC X(9)    VALUE 'MOBILE -'.
002520            05  O-GT-MOBILE-CTR     PIC ZZZ,ZZ9.
002530            05  FILLER              PIC X(4)    VALUE SPACES.
002540            05  O-GT-MOBILE-AMT     PIC $$$,$$$,$$9.99.
002550            05  FILLER              PIC X(98)   VALUE SPACES.
002560*
002570        01  GT-LINE-5.
002580            05  FILLER      PIC X(17) VALUE 'GRAND TOTAL AMT-'.
002590            05  O-GT-AMOUNT         PIC $$,$$$,$$$,$$9.99.
002600            05  FILLER              PIC X(98)   VALUE SPACES.
002610*
002620        01  ERROR-TITLE.
002630            05  FILLER              PIC X(56)   VALUE SPACES.
002640            05  FILLER      PIC X(20) VALUE 'REJECTED SALES RPT'.
002650            05  FILLER              PIC X(56)   VALUE SPACES.
002660*
002670        01  ERROR-COLUMN-LINE.
002680            05  FILLER              PIC X(2)    VALUE SPACES.
002690            05  FILLER              PIC X(7)    VALUE 'SALE ID'.
002700            05  FILLER              PIC X(4)    VALUE SPACES.
002710            05  FILLER      PIC X(17) VALUE 'REJECT REASON'.
002720            05  FILLER              PIC X(102)  VALUE SPACES.
002730*
002740        01  ERROR-RECORD.
002750            05  O-REJ-SALE-ID       PIC 9(9).
002760            05  FILLER              PIC X(2)    VALUE SPACES.
002770            05  O-REJ-MSG           PIC X(90).
002780            05  FILLER              PIC X(31)   VALUE SPACES.
002790*
002800        PROCEDURE DIVISION.
002810*
002820        0000-POSSALE.
002830            PERFORM 1000-INIT.
002840            PERFORM 2000-MAINLINE
002850                UNTIL WS-NO-MORE-RECS.
002860            PERFORM 3000-CLOSING.
002870            STOP RUN.
002880*
002890        1000-INIT.
002900            ACCEPT WS-RUN-DATE-RAW FROM DATE.
002910            IF WS-RRYY < 50
002920                MOVE 20 TO WS-RUN-CC
002930            ELSE
002940                MOVE 19 TO WS-RUN-CC
002950            END-IF.
002960            MOVE WS-RRYY TO WS-RUN-YY.
002970            MOVE WS-RRMM TO WS-RUN-MM-R.
002980            MOVE WS-RRDD TO WS-RUN-DD-R.
002990            MOVE WS-RUN-MM-R TO O-MONTH.
003000            MOVE WS-RUN-DD-R TO O-DAY.
003010            MOVE WS-RUN-CCYY TO O-YEAR.
003020*
003030            OPEN INPUT PRODUCT-MASTER.
003040            PERFORM 1100-LOAD-PRODUCT
003050                UNTIL WS-PM-EOF.
003060            CLOSE PRODUCT-MASTER.
003070*
003080            OPEN INPUT SALE-REQUEST-IN.
003090            OPEN OUTPUT SALE-HEADER-OUT.
003100            OPEN OUTPUT SALE-ITEM-OUT.
003110            OPEN OUTPUT PRTOUT.
003120            OPEN OUTPUT PRTOUTERR.
003130*
003140            PERFORM 9100-ERR-HEADING.
003150            PERFORM 9900-HEADING.
003160            PERFORM 9000-READ-REQUEST.
003170*
003180        1100-LOAD-PRODUCT.
003190            READ PRODUCT-MASTER
003200                AT END
003210                    MOVE 'YES' TO WS-PM-EOF-SW
003220                NOT AT END
003230                    ADD 1 TO WS-PT-COUNT
003240                    SET PT-IDX TO WS-PT-COUNT
003250                    MOVE PROD-ID TO PT-PROD-ID(PT-IDX)
003260                    MOVE PROD-NAME TO PT-PROD-NAME(PT-IDX)
003270                    MOVE PROD-DESC TO PT-PROD-DESC(PT-IDX)
003280                    MOVE PROD-PRICE TO PT-PROD-PRICE(PT-IDX)
003290                    MOVE PROD-STOCK-QTY
003300                        TO PT-PROD-STOCK-QTY(PT-IDX)
003310                    MOVE PROD-BARCODE TO PT-PROD-BARCODE(PT-IDX)
003320                    MOVE PROD-CATEGORY-ID
003330                        TO PT-PROD-CATEGORY-ID(PT-IDX)
003340                    MOVE PROD-CATEGORY-NAME
003350                        TO PT-PROD-CATEGORY-NAME(PT-IDX)
003360            END-READ.
003370*
003380        2000-MAINLINE.
003390            IF REQ-TYPE-IS-HEADER
003400                IF WS-SALE-IN-PROGRESS
003410                    PERFORM 2150-FINALIZE-SALE THRU 2150-EXIT
003420                END-IF
003430                PERFORM 2100-VALIDATE-HDR THRU 2100-EXIT
003440            ELSE
003450                IF WS-SALE-IN-PROGRESS AND NOT WS-SALE-IS-REJECTED
003460                    PERFORM 2200-POST-LINE THRU 2200-EXIT
003470                END-IF
003480            END-IF.
003490            PERFORM 9000-READ-REQUEST.
003500*
003510        2100-VALIDATE-HDR.
003520            ADD 1 TO WS-NEXT-SALE-ID.
003530            MOVE WS-NEXT-SALE-ID TO WS-CUR-SALE-ID.
003540            MOVE REQH-CUSTOMER-NAME TO WS-CUR-CUSTOMER-NAME.
003550            MOVE REQH-PAYMENT-METHOD TO WS-CUR-PAYMENT-METHOD.
003560            MOVE ZERO TO WS-CUR-TOTAL-AMOUNT.
003570            MOVE ZERO TO WS-ITEM-BUF-COUNT.
003580            MOVE 'NO ' TO WS-SALE-REJECTED-SW.
003590            MOVE 'YES' TO WS-SALE-IN-PROG-SW.
003600            IF WS-CUR-PAYMENT-METHOD = 'CASH  '
003610                OR WS-CUR-PAYMENT-METHOD = 'CARD  '
003620                OR WS-CUR-PAYMENT-METHOD = 'MOBILE'
003630                    CONTINUE
003640            ELSE
003650                MOVE 'INVALID OR MISSING PAYMENT METHOD.'
003660                    TO WS-REJECT-MSG
003670                PERFORM 2300-REJECT-SALE THRU 2300-EXIT
003680            END-IF.
003690        2100-EXIT.
003700            EXIT.
003710*
003720        2150-FINALIZE-SALE.
003730            IF NOT WS-SALE-IS-REJECTED
003740                IF WS-ITEM-BUF-COUNT = ZERO
003750                    MOVE 'SALE ITEMS CANNOT BE EMPTY.'
003760                        TO WS-REJECT-MSG
003770                    PERFORM 2300-REJECT-SALE THRU 2300-EXIT
003780                ELSE
003790                    PERFORM 2400-WRITE-SALE THRU 2400-EXIT
003800                END-IF
003810            END-IF.
003820            MOVE 'NO ' TO WS-SALE-IN-PROG-SW.
003830        2150-EXIT.
003840            EXIT.
003850*
003860        2200-POST-LINE.
003870            PERFORM 9050-FIND-PRODUCT THRU 9050-EXIT.
003880            IF NOT WS-PRODUCT-WAS-FOUND
003890                MOVE 'PRODUCT NOT FOUND.' TO WS-REJECT-MSG
003900                PERFORM 2300-REJECT-SALE THRU 2300-EXIT
003910            ELSE
003920                IF PT-PROD-STOCK-QTY(PT-IDX) < REQD-QUANTITY
003930                    PERFORM 2210-INSUFF-STOCK-MSG
003940                    PERFORM 2300-REJECT-SALE THRU 2300-EXIT
003950                ELSE
003960                    PERFORM 2220-BUFFER-LINE
003970                END-IF
003980            END-IF.
003990        2200-EXIT.
004000            EXIT.
004010*
004020        2210-INSUFF-STOCK-MSG.
004030            MOVE PT-PROD-NAME(PT-IDX) TO WS-REJ-NAME-30.
004040            MOVE REQD-QUANTITY TO WS-REJ-QTY-ED.
004050            MOVE PT-PROD-STOCK-QTY(PT-IDX) TO WS-REJ-AVAIL-ED.
004060            STRING 'INSUFFICIENT STOCK FOR PRODUCT '
004070                    DELIMITED BY SIZE
004080                WS-REJ-NAME-30 DELIMITED BY SIZE
004090                '. REQUESTED: ' DELIMITED BY SIZE
004100                WS-REJ-QTY-ED DELIMITED BY SIZE
004110                ', AVAILABLE: ' DELIMITED BY SIZE
004120                WS-REJ-AVAIL-ED DELIMITED BY SIZE
004130                INTO WS-REJECT-MSG.
004140*
004150        2220-BUFFER-LINE.
004160            ADD 1 TO WS-ITEM-BUF-COUNT.
004170            SET IB-IDX TO WS-ITEM-BUF-COUNT.
004180            SET IB-PT-INDEX(IB-IDX) TO PT-IDX.
004190            MOVE PT-PROD-ID(PT-IDX) TO IB-PRODUCT-ID(IB-IDX).
004200            MOVE PT-PROD-NAME(PT-IDX) TO IB-PRODUCT-NAME(IB-IDX).
004210            MOVE REQD-QUANTITY TO IB-QUANTITY(IB-IDX).
004220            MOVE PT-PROD-PRICE(PT-IDX) TO IB-UNIT-PRICE(IB-IDX).
004230            COMPUTE IB-TOTAL-PRICE(IB-IDX) ROUNDED =
004240                PT-PROD-PRICE(PT-IDX) * REQD-QUANTITY.
004250            SUBTRACT REQD-QUANTITY FROM PT-PROD-STOCK-QTY(PT-IDX).
004260            ADD IB-TOTAL-PRICE(IB-IDX) TO WS-CUR-TOTAL-AMOUNT.
004270*
004280        2300-REJECT-SALE.
004290            IF WS-ITEM-BUF-COUNT > ZERO
004300                PERFORM 2310-ROLLBACK-STOCK THRU 2310-EXIT
004310                    VARYING IB-IDX FROM 1 BY 1
004320                        UNTIL IB-IDX > WS-ITEM-BUF-COUNT
004330            END-IF.
004340            MOVE ZERO TO WS-ITEM-BUF-COUNT.
004350            MOVE 'YES' TO WS-SALE-REJECTED-SW.
004360            ADD 1 TO WS-SALES-REJECT-CTR.
004370            MOVE WS-CUR-SALE-ID TO O-REJ-SALE-ID.
004380            MOVE WS-REJECT-MSG TO O-REJ-MSG.
004390            WRITE PRTLINE-ERR
004400                FROM ERROR-RECORD
004410                    AFTER ADVANCING 2 LINES
004420                        AT EOP
004430                            PERFORM 9100-ERR-HEADING.
004440        2300-EXIT.
004450            EXIT.
004460*
004470        2310-ROLLBACK-STOCK.
004480            SET PT-IDX TO IB-PT-INDEX(IB-IDX).
004490            ADD IB-QUANTITY(IB-IDX) TO PT-PROD-STOCK-QTY(PT-IDX).
004500        2310-EXIT.
004510            EXIT.
004520*
004530        2400-WRITE-SALE.
004540            MOVE WS-CUR-SALE-ID TO SALE-ID.
004550            MOVE WS-CUR-CUSTOMER-NAME TO SALE-CUSTOMER-NAME.
004560            MOVE WS-CUR-TOTAL-AMOUNT TO SALE-TOTAL-AMOUNT.
004570            MOVE WS-CUR-PAYMENT-METHOD TO SALE-PAYMENT-METHOD.
004580            MOVE 'COMPLETED' TO SALE-STATUS.
004590            MOVE WS-RUN-CCYY TO SALE-CREATED-YEAR.
004600            MOVE WS-RUN-MM TO SALE-CREATED-MONTH.
004610            MOVE WS-RUN-DD TO SALE-CREATED-DAY.
004620            MOVE ZERO TO SALE-CREATED-TIME.
004630            WRITE SALE-HEADER-RECORD.
004640            PERFORM 2410-WRITE-ITEMS
004650                VARYING IB-IDX FROM 1 BY 1
004660                    UNTIL IB-IDX > WS-ITEM-BUF-COUNT.
004670            ADD 1 TO WS-SALES-POSTED-CTR.
004680            ADD WS-CUR-TOTAL-AMOUNT TO WS-GT-AMOUNT.
004690            IF WS-CUR-PAYMENT-METHOD = 'CASH  '
004700                ADD 1 TO WS-GT-CASH-CTR
004710                ADD WS-CUR-TOTAL-AMOUNT TO WS-GT-CASH-AMOUNT
004720            END-IF.
004730            IF WS-CUR-PAYMENT-METHOD = 'CARD  '
004740                ADD 1 TO WS-GT-CARD-CTR
004750                ADD WS-CUR-TOTAL-AMOUNT TO WS-GT-CARD-AMOUNT
004760            END-IF.
004770            IF WS-CUR-PAYMENT-METHOD = 'MOBILE'
004780                ADD 1 TO WS-GT-MOBILE-CTR
004790                ADD WS-CUR-TOTAL-AMOUNT TO WS-GT-MOBILE-AMOUNT
004800            END-IF.
004810        2400-EXIT.
004820            EXIT.
004830*
004840        2410-WRITE-ITEMS.
004850            ADD 1 TO WS-NEXT-ITEM-ID.
004860            MOVE WS-CUR-SALE-ID TO ITEM-SALE-ID.
004870            MOVE WS-NEXT-ITEM-ID TO ITEM-ID.
004880            MOVE IB-PRODUCT-ID(IB-IDX) TO ITEM-PRODUCT-ID.
004890            MOVE IB-PRODUCT-NAME(IB-IDX) TO ITEM-PRODUCT-NAME.
004900            MOVE IB-QUANTITY(IB-IDX) TO ITEM-QUANTITY.
004910            MOVE IB-UNIT-PRICE(IB-IDX) TO ITEM-UNIT-PRICE.
004920            MOVE IB-TOTAL-PRICE(IB-IDX) TO ITEM-TOTAL-PRICE.
004930            WRITE SALE-ITEM-RECORD.
004940*
004950        3000-CLOSING.
004960            IF WS-SALE-IN-PROGRESS
004970                PERFORM 2150-FINALIZE-SALE THRU 2150-EXIT
004980            END-IF.
004990            PERFORM 3100-REWRITE-PRODUCT.
005000            PERFORM 3200-GRAND-TOTAL.
005010            CLOSE SALE-REQUEST-IN.
005020            CLOSE SALE-HEADER-OUT.
005030            CLOSE SALE-ITEM-OUT.
005040            CLOSE PRTOUT.
005050            CLOSE PRTOUTERR.
005060*
005070        3100-REWRITE-PRODUCT.
005080            OPEN OUTPUT PRODUCT-MASTER.
005090            PERFORM 3110-REWRITE-LOOP
005100                VARYING PT-IDX FROM 1 BY 1
005110                    UNTIL PT-IDX > WS-PT-COUNT.
005120            CLOSE PRODUCT-MASTER.
005130*
005140        3110-REWRITE-LOOP.
005150            MOVE PT-PROD-ID(PT-IDX) TO PROD-ID.
005160            MOVE PT-PROD-NAME(PT-IDX) TO PROD-NAME.
005170            MOVE PT-PROD-DESC(PT-IDX) TO PROD-DESC.
005180            MOVE PT-PROD-PRICE(PT-IDX) TO PROD-PRICE.
005190            MOVE PT-PROD-STOCK-QTY(PT-IDX) TO PROD-STOCK-QTY.
005200            MOVE PT-PROD-BARCODE(PT-IDX) TO PROD-BARCODE.
005210            MOVE PT-PROD-CATEGORY-ID(PT-IDX) TO PROD-CATEGORY-ID.
005220            MOVE PT-PROD-CATEGORY-NAME(PT-IDX)
005230                TO PROD-CATEGORY-NAME.
005240            IF PROD-STOCK-QTY <= 10
005250                MOVE 'Y' TO PROD-LOW-STOCK-FLAG
005260            ELSE
005270                MOVE 'N' TO PROD-LOW-STOCK-FLAG
005280            END-IF.
005290            WRITE PROD-MASTER-RECORD.
005300*
005310        3200-GRAND-TOTAL.
005320            PERFORM 9900-HEADING.
005330            MOVE WS-SALES-POSTED-CTR TO O-GT-POSTED.
005340            MOVE WS-SALES-REJECT-CTR TO O-GT-REJECTED.
005350            WRITE PRTLINE
005360                FROM GT-LINE-1
005370                    AFTER ADVANCING 3 LINES.
005380            MOVE WS-GT-CASH-CTR TO O-GT-CASH-CTR.
005390            MOVE WS-GT-CASH-AMOUNT TO O-GT-CASH-AMT.
005400            WRITE PRTLINE
005410                FROM GT-LINE-2
005420                    AFTER ADVANCING 2 LINES.
005430            MOVE WS-GT-CARD-CTR TO O-GT-CARD-CTR.
005440            MOVE WS-GT-CARD-AMOUNT TO O-GT-CARD-AMT.
005450            WRITE PRTLINE
005460                FROM GT-LINE-3
005470                    AFTER ADVANCING 2 LINES.
005480            MOVE WS-GT-MOBILE-CTR TO O-GT-MOBILE-CTR.
005490            MOVE WS-GT-MOBILE-AMOUNT TO O-GT-MOBILE-AMT.
005500            WRITE PRTLINE
005510                FROM GT-LINE-4
005520                    AFTER ADVANCING 2 LINES.
005530            MOVE WS-GT-AMOUNT TO O-GT-AMOUNT.
005540            WRITE PRTLINE
005550                FROM GT-LINE-5
005560                    AFTER ADVANCING 3 LINES.
005570*
005580        9000-READ-REQUEST.
005590            READ SALE-REQUEST-IN
005600                AT END
005610                    MOVE 'NO ' TO MORE-RECS
005620            END-READ.
005630*
005640        9050-FIND-PRODUCT.
005650            MOVE 'NO ' TO WS-PRODUCT-FOUND-SW.
005660            PERFORM 9060-SCAN-TABLE
005670                VARYING PT-IDX FROM 1 BY 1
005680                    UNTIL PT-IDX > WS-PT-COUNT
005690                        OR WS-PRODUCT-WAS-FOUND.
005700        9050-EXIT.
005710            EXIT.
005720*
005730        9060-SCAN-TABLE.
005740            IF PT-PROD-ID(PT-IDX) = REQD-PRODUCT-ID
005750                MOVE 'YES' TO WS-PRODUCT-FOUND-SW
005760            END-IF.
005770*
005780        9100-ERR-HEADING.
005790            ADD 1 TO WS-ERR-PCTR.
005800            MOVE WS-ERR-PCTR TO O-PCTR.
005810            WRITE PRTLINE-ERR
005820                FROM COMPANY-TITLE
005830                    AFTER ADVANCING PAGE.
005840            WRITE PRTLINE-ERR
005850                FROM DIVISION-TITLE
005860                    AFTER ADVANCING 1 LINE.
005870            WRITE PRTLINE-ERR
005880                FROM ERROR-TITLE
005890                    AFTER ADVANCING 1 LINE.
005900            WRITE PRTLINE-ERR
005910                FROM ERROR-COLUMN-LINE
005920                    AFTER ADVANCING 2 LINES.
005930*
005940        9900-HEADING.
005950            ADD 1 TO WS-PCTR.
005960            MOVE WS-PCTR TO O-PCTR.
005970            WRITE PRTLINE
005980                FROM COMPANY-TITLE
005990                    AFTER ADVANCING PAGE.
006000            WRITE PRTLINE
006010                FROM DIVISION-TITLE
006020                    AFTER ADVANCING 1 LINE.
006030            WRITE PRTLINE
006040                FROM REPORT-TITLE
006050                    AFTER ADVANCING 2 LINES.
006060 
