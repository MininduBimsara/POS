000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.         POSSTKUP.
000120        AUTHOR.             A. LINDQUIST.
000130        INSTALLATION.       LINDQUIST DIVISION.
000140        DATE-WRITTEN.       11/02/94.
000150        DATE-COMPILED.
000160        SECURITY.           UNCLASSIFIED.
000170*
000180****************************************************************
000190* POSSTKUP -- STOCK ADJUSTMENT RUN.                             *
000200* READS THE STOCK ADJUST REQUEST FILE (PRODUCT NUMBER AND A     *
000210* SIGNED QUANTITY DELTA PER RECORD), APPLIES EACH DELTA TO THE  *
000220* PRODUCT'S STOCK-ON-HAND ON THE MASTER, AND REWRITES THE       *
000230* MASTER AT END OF RUN.  A REQUEST FOR AN UNKNOWN PRODUCT, OR   *
000240* ONE THAT WOULD DRIVE STOCK-ON-HAND BELOW ZERO, IS LISTED ON   *
000250* THE ERROR REPORT AND LEFT UNAPPLIED.                          *
000260****************************************************************
000270*
000280*    CHANGE LOG
000290*    ----------
000300*    11/02/94  A. LINDQUIST   ORIGINAL PROGRAM.
000310*    06/14/96  R. OSTERHUS    ADDED THE REJECT REPORT -- UNKNOWN
000320*                             PRODUCTS AND NEGATIVE-RESULT
000330*                             DELTAS WERE JUST BEING SKIPPED
000340*                             WITH NO RECORD OF WHY.  TICKET
000350*                             POS-151.
000360*    12/01/99  A. LINDQUIST   Y2K -- ACCEPT FROM DATE ONLY
000370*                             RETURNS A 2-DIGIT YEAR.  ADDED THE
000380*                             SAME CENTURY WINDOW (00-49 = 20XX,
000390*                             50-99 = 19XX) USED IN POSSALE AND
000400*                             POSCANCL SO THE RUN BANNER DOES
000410*                             NOT ROLL OVER WRONG IN 2000.
000420*    04/18/01  D. WOUDENBERG  CR-0942 NET UNITS ADJUSTED TOTAL
000430*                             ADDED TO THE CONTROL REPORT PER
000440*                             ACCOUNTING REQUEST.
000450*    06/03/04  D. WOUDENBERG  CR-1140 PRODUCT MASTER REWRITE NOW
000460*                             SHARES PRODREC.CPY WITH THE SALE
000470*                             POSTING AND CANCEL RUNS.
000480*
000490        ENVIRONMENT DIVISION.
000500        CONFIGURATION SECTION.
000510        SPECIAL-NAMES.
000520            C01 IS TOP-OF-FORM
000530            UPSI-0 ON  STATUS IS POSSTKUP-APPENDIX-ON
000540            UPSI-0 OFF STATUS IS POSSTKUP-APPENDIX-OFF.
000550        INPUT-OUTPUT SECTION.
000560        FILE-CONTROL.
000570            SELECT PRODUCT-MASTER
000580                ASSIGN TO PRODMSTR
000590                ORGANIZATION IS LINE SEQUENTIAL.
000600            SELECT STOCK-ADJUST-IN
000610                ASSIGN TO STKADJI
000620                ORGANIZATION IS LINE SEQUENTIAL.
000630            SELECT PRTOUT
000640                ASSIGN TO POSSTKUP
000650                ORGANIZATION IS RECORD SEQUENTIAL.
000660            SELECT PRTOUTERR
000670                ASSIGN TO POSSTKUE
000680                ORGANIZATION IS RECORD SEQUENTIAL.
000690*
000700        DATA DIVISION.
000710        FILE SECTION.
000720*
000730        FD  PRODUCT-MASTER
000740            LABEL RECORD IS STANDARD
000750            RECORD CONTAINS 430 CHARACTERS
000760            DATA RECORD IS PROD-MASTER-RECORD.
000770            COPY PRODREC.
000780*
000790        FD  STOCK-ADJUST-IN
000800            LABEL RECORD IS STANDARD
000810            RECORD CONTAINS 20 CHARACTERS
000820            DATA RECORD IS STOCK-ADJUST-RECORD.
000830        01  STOCK-ADJUST-RECORD.
000840            05  SADJ-PRODUCT-ID            PIC 9(9).
000850            05  SADJ-DELTA-QTY             PIC S9(7).
000860            05  FILLER                     PIC X(4).
000870*
000880        FD  PRTOUT
000890            LABEL RECORD IS OMITTED
000900            RECORD CONTAINS 132 CHARACTERS
000910            LINAGE IS 60 WITH FOOTING AT 52
000920            DATA RECORD IS PRTLINE.
000930        01  PRTLINE                    PIC X(132).
000940*
000950        FD  PRTOUTERR
000960            LABEL RECORD IS OMITTED
000970            RECORD CONTAINS 132 CHARACTERS
000980            LINAGE IS 60 WITH FOOTING AT 55
000990            DATA RECORD IS PRTLINE-ERR.
001000        01  PRTLINE-ERR                PIC X(132).
001010*
001020        WORKING-STORAGE SECTION.
001030*
001040        COPY RUNDATE.
001050*
001060        01  WS-RUN-DATE-RAW            PIC 9(6).
001070        01  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
001080            05  WS-RRYY                PIC 99.
001090            05  WS-RRMM                PIC 99.
001100            05  WS-RRDD                PIC 99.
001110*
001120        77  WS-PCTR           PIC 99       COMP VALUE ZERO.
001130        01  WORK-AREA.
001140            05  MORE-RECS              PIC XXX        VALUE 'YES'.
001150                88  WS-NO-MORE-RECS        VALUE 'NO '.
001160            05  WS-PM-EOF-SW           PIC XXX        VALUE 'NO '.
001170                88  WS-PM-EOF               VALUE 'YES'.
001180            05  WS-PROD-FOUND-SW       PIC XXX        VALUE 'NO '.
001190                88  WS-PROD-WAS-FOUND        VALUE 'YES'.
001200            05  FILLER                 PIC X(1).
001210*
001220            05  WS-ERR-PCTR       PIC 99       COMP VALUE ZERO.
001230            05  WS-PT-COUNT       PIC 9(4)     COMP VALUE ZERO.
001240            05  WS-APPLIED-CTR    PIC 9(7)     COMP VALUE ZERO.
001250            05  WS-REJECT-CTR     PIC 9(7)     COMP VALUE ZERO.
001260*
001270            05  WS-SADJ-PROD-ID        PIC 9(9).
001280            05  WS-PRIOR-QTY           PIC S9(7).
001290            05  WS-NEW-QTY             PIC S9(7).
001300            05  WS-NET-ADJUSTED        PIC S9(9)    VALUE ZERO.
001310            05  WS-REJECT-MSG          PIC X(60).
001320*
001330*    ==== PRODUCT TABLE -- LOADED 1100-LOAD-PRODUCT, REWRITTEN===
001340*    ==== 3100-REWRITE-PRODUCT WITH EVERY DELTA POSTED.       ===
001350        01  PRODUCT-TABLE.
001360            05  PT-ENTRY OCCURS 1 TO 3000 TIMES
001370                    DEPENDING ON WS-PT-COUNT
001380                    INDEXED BY PT-IDX.
001390                10  PT-PROD-ID             PIC 9(9).
001400                10  PT-PROD-NAME           PIC X(100).
001410                10  PT-PROD-DESC           PIC X(200).
001420                10  PT-PROD-PRICE          PIC 9(8)V99.
001430                10  PT-PROD-STOCK-QTY      PIC S9(7).
001440                10  PT-PROD-BARCODE        PIC X(30).
001450                10  PT-PROD-CATEGORY-ID    PIC 9(9).
001460                10  PT-PROD-CATEGORY-NAME  PIC X(50).
001470                10  FILLER                 PIC X(1).
001480*
001490        01  COMPANY-TITLE.
001500            05  FILLER              PIC X(6)    VALUE 'DATE:'.
001510            05  O-MONTH             PIC 99.
001520            05  FILLER              PIC X       VALUE '/'.
001530            05  O-DAY               PIC 99.
001540            05  FILLER              PIC X       VALUE '/'.
001550            05  O-YEAR              PIC 9(4).
001560            05  FILLER              PIC X(52)   VALUE SPACES.
001570            05  FILLER              PIC X(28)
001580                VALUE 'STOCK ADJUST CONTROL RUN   '.
001590            05  FILLER              PIC X(28)   VALUE SPACES.
001600            05  FILLER              PIC X(6)    VALUE 'PAGE:'.
001610            05  O-PCTR              PIC Z9.
001620*
001630        01  DIVISION-TITLE.
001640            05  FILLER              PIC X(8)    VALUE 'POSSTKUP'.
001650            05  FILLER              PIC X(49)   VALUE SPACES.
001660            05  FILLER      PIC X(18) VALUE 'LINDQUIST DIVISION'.
001670            05  FILLER              PIC X(57)   VALUE SPACES.
001680*
001690        01  REPORT-TITLE.
001700            05  FILLER              PIC X(56)   VALUE SPACES.
001710            05  FILLER      PIC X(20) VALUE 'CONTROL TOTALS'.
001720            05  FILLER              PIC X(56)   VALUE SPACES.
001730*
001740        01  COLUMN-HEADING-1.
001750            05  FILLER              PIC X(2)    VALUE SPACES.
001760            05  FILLER      PIC X(10) VALUE 'PRODUCT ID'.
001770            05  FILLER              PIC X(6)    VALUE SPACES.
001780            05  FILLER              PIC X(5)    VALUE 'PRIOR'.
001790            05  FILLER              PIC X(5)    VALUE SPACES.
001800            05  FILLER              PIC X(5)    VALUE 'DELTA'.
001810            05  FILLER              PIC X(5)    VALUE SPACES.
001820            05  FILLER              PIC X(3)    VALUE 'NEW'.
001830            05  FILLER              PIC X(91)   VALUE SPACES.
001840*
001850        01  COLUMN-HEADING-2.
001860            05  FILLER              PIC X(14)   VALUE SPACES.
001870            05  FILLER              PIC X(3)    VALUE 'QTY'.
001880            05  FILLER              PIC X(7)    VALUE SPACES.
001890            05  FILLER              PIC X(3)    VALUE 'QTY'.
001900            05  FILLER              PIC X(7)    VALUE SPACES.
001910            05  FILLER              PIC X(3)    VALUE 'QTY'.
001920            05  FILLER              PIC X(95)   VALUE SPACES.
001930*
001940        01  DETAIL-LINE.
001950            05  O-PROD-ID           PIC 9(9).
001960            05  FILLER              PIC X(6)    VALUE SPACES.
001970            05  O-PRIOR-QTY         PIC ---,--9.
001980            05  FILLER              PIC X(4)    VALUE SPACES.
001990            05  O-DELTA-QTY         PIC ---,--9.
002000            05  FILLER              PIC X(4)    VALUE SPACES.
002010            05  O-NEW-QTY           PIC ---,--9.
002020            05  FILLER              PIC X(88)   VALUE SPACES.
002030*
002040        01  GT-LINE-1.
002050            05  FILLER      PIC X(20) VALUE 'DELTAS APPLIED ....'.
002060            05  O-GT-APPLIED        PIC ZZZ,ZZ9.
002070            05  FILLER              PIC X(10)   VALUE SPACES.
002080            05  FILLER      PIC X(20) VALUE 'DELTAS REJECTED ...'.
002090            05  O-GT-REJECTED       PIC ZZZ,ZZ9.
002100            05  FILLER              PIC X(68)   VALUE SPACES.
002110*
002120        01  GT-LINE-2.
002130            05  FILLER      PIC X(20) VALUE 'NET UNITS ADJUSTED.'.
002140            05  O-GT-NET            PIC ---,---,--9.
002150            05  FILLER              PIC X(101)  VALUE SPACES.
002160*
002170        01  ERROR-TITLE.
002180            05  FILLER              PIC X(56)   VALUE SPACES.
002190            05  FILLER      PIC X(20) VALUE 'REJECTED ADJUSTS'.
002200            05  FILLER              PIC X(56)   VALUE SPACES.
002210*
002220        01  ERROR-COLUMN-LINE.
002230            05  FILLER              PIC X(2)    VALUE SPACES.
002240            05  FILLER      PIC X(10) VALUE 'PRODUCT ID'.
002250            05  FILLER              PIC X(1)    VALUE SPACES.
002260            05  FILLER      PIC X(17) VALUE 'REJECT REASON'.
002270            05  FILLER              PIC X(102)  VALUE SPACES.
002280*
002290        01  ERROR-RECORD.
002300            05  O-REJ-PROD-ID       PIC 9(9).
002310            05  FILLER              PIC X(2)    VALUE SPACES.
002320            05  O-REJ-MSG           PIC X(60)   VALUE SPACES.
002330            05  FILLER              PIC X(61)   VALUE SPACES.
002340*
002350        PROCEDURE DIVISION.
002360*
002370        0000-POSSTKUP.
002380            PERFORM 1000-INIT.
002390            PERFORM 2000-MAINLINE
002400                UNTIL WS-NO-MORE-RECS.
002410            PERFORM 3000-CLOSING.
002420            STOP RUN.
002430*
002440        1000-INIT.
002450            ACCEPT WS-RUN-DATE-RAW FROM DATE.
002460            IF WS-RRYY < 50
002470                MOVE 20 TO WS-RUN-CC
002480            ELSE
002490                MOVE 19 TO WS-RUN-CC
002500            END-IF.
002510            MOVE WS-RRYY TO WS-RUN-YY.
002520            MOVE WS-RRMM TO WS-RUN-MM-R.
002530            MOVE WS-RRDD TO WS-RUN-DD-R.
002540            MOVE WS-RUN-MM-R TO O-MONTH.
002550            MOVE WS-RUN-DD-R TO O-DAY.
002560            MOVE WS-RUN-CCYY TO O-YEAR.
002570*
002580            OPEN INPUT PRODUCT-MASTER.
002590            PERFORM 1100-LOAD-PRODUCT
002600                UNTIL WS-PM-EOF.
002610            CLOSE PRODUCT-MASTER.
002620*
002630            OPEN INPUT STOCK-ADJUST-IN.
002640            OPEN OUTPUT PRTOUT.
002650            OPEN OUTPUT PRTOUTERR.
002660*
002670            PERFORM 9100-ERR-HEADING.
002680            PERFORM 9900-HEADING.
002690            PERFORM 9000-READ-REQUEST.
002700*
002710        1100-LOAD-PRODUCT.
002720            READ PRODUCT-MASTER
002730                AT END
002740                    MOVE 'YES' TO WS-PM-EOF-SW
002750                NOT AT END
002760                    ADD 1 TO WS-PT-COUNT
002770                    SET PT-IDX TO WS-PT-COUNT
002780                    MOVE PROD-ID TO PT-PROD-ID(PT-IDX)
002790                    MOVE PROD-NAME TO PT-PROD-NAME(PT-IDX)
002800                    MOVE PROD-DESC TO PT-PROD-DESC(PT-IDX)
002810                    MOVE PROD-PRICE TO PT-PROD-PRICE(PT-IDX)
002820                    MOVE PROD-STOCK-QTY
002830                        TO PT-PROD-STOCK-QTY(PT-IDX)
002840                    MOVE PROD-BARCODE TO PT-PROD-BARCODE(PT-IDX)
002850                    MOVE PROD-CATEGORY-ID
002860                        TO PT-PROD-CATEGORY-ID(PT-IDX)
002870                    MOVE PROD-CATEGORY-NAME
002880                        TO PT-PROD-CATEGORY-NAME(PT-IDX)
002890            END-READ.
002900*
002910        2000-MAINLINE.
002920            MOVE SADJ-PRODUCT-ID TO WS-SADJ-PROD-ID.
002930            PERFORM 9050-FIND-PRODUCT THRU 9050-EXIT.
002940            IF NOT WS-PROD-WAS-FOUND
002950                MOVE 'PRODUCT NOT FOUND.' TO WS-REJECT-MSG
002960                PERFORM 2900-REJECT THRU 2900-EXIT
002970            ELSE
002980                PERFORM 2100-APPLY-DELTA
002990            END-IF.
003000            PERFORM 9000-READ-REQUEST.
003010*
003020        2100-APPLY-DELTA.
003030            MOVE PT-PROD-STOCK-QTY(PT-IDX) TO WS-PRIOR-QTY.
003040            ADD SADJ-DELTA-QTY TO WS-PRIOR-QTY GIVING WS-NEW-QTY.
003050            IF WS-NEW-QTY < ZERO
003060                MOVE 'STOCK CANNOT BE NEGATIVE.' TO WS-REJECT-MSG
003070                PERFORM 2900-REJECT THRU 2900-EXIT
003080            ELSE
003090                MOVE WS-NEW-QTY TO PT-PROD-STOCK-QTY(PT-IDX)
003100                ADD SADJ-DELTA-QTY TO WS-NET-ADJUSTED
003110                ADD 1 TO WS-APPLIED-CTR
003120                MOVE WS-SADJ-PROD-ID TO O-PROD-ID
003130                MOVE WS-PRIOR-QTY TO O-PRIOR-QTY
003140                MOVE SADJ-DELTA-QTY TO O-DELTA-QTY
003150                MOVE WS-NEW-QTY TO O-NEW-QTY
003160                WRITE PRTLINE
003170                    FROM DETAIL-LINE
003180                        AFTER ADVANCING 1 LINE
003190                            AT EOP
003200                                PERFORM 9900-HEADING
003210            END-IF.
003220*
003230        2900-REJECT.
003240            ADD 1 TO WS-REJECT-CTR.
003250            MOVE WS-SADJ-PROD-ID TO O-REJ-PROD-ID.
003260            MOVE WS-REJECT-MSG TO O-REJ-MSG.
003270            WRITE PRTLINE-ERR
003280                FROM ERROR-RECORD
003290                    AFTER ADVANCING 2 LINES
003300                        AT EOP
003310                            PERFORM 9100-ERR-HEADING.
003320        2900-EXIT.
003330            EXIT.
003340*
003350        3000-CLOSING.
003360            PERFORM 3100-REWRITE-PRODUCT.
003370            PERFORM 3200-GRAND-TOTAL.
003380            CLOSE STOCK-ADJUST-IN.
003390            CLOSE PRTOUT.
003400            CLOSE PRTOUTERR.
003410*
003420        3100-REWRITE-PRODUCT.
003430            OPEN OUTPUT PRODUCT-MASTER.
003440            PERFORM 3110-REWRITE-LOOP
003450                VARYING PT-IDX FROM 1 BY 1
003460                    UNTIL PT-IDX > WS-PT-COUNT.
003470            CLOSE PRODUCT-MASTER.
003480*
003490        3110-REWRITE-LOOP.
003500            MOVE PT-PROD-ID(PT-IDX) TO PROD-ID.
003510            MOVE PT-PROD-NAME(PT-IDX) TO PROD-NAME.
003520            MOVE PT-PROD-DESC(PT-IDX) TO PROD-DESC.
003530            MOVE PT-PROD-PRICE(PT-IDX) TO PROD-PRICE.
003540            MOVE PT-PROD-STOCK-QTY(PT-IDX) TO PROD-STOCK-QTY.
003550            MOVE PT-PROD-BARCODE(PT-IDX) TO PROD-BARCODE.
003560            MOVE PT-PROD-CATEGORY-ID(PT-IDX) TO PROD-CATEGORY-ID.
003570            MOVE PT-PROD-CATEGORY-NAME(PT-IDX)
003580                TO PROD-CATEGORY-NAME.
003590            IF PROD-STOCK-QTY <= 10
003600                MOVE 'Y' TO PROD-LOW-STOCK-FLAG
003610            ELSE
003620                MOVE 'N' TO PROD-LOW-STOCK-FLAG
003630            END-IF.
003640            WRITE PROD-MASTER-RECORD.
003650*
003660        3200-GRAND-TOTAL.
003670            PERFORM 9900-HEADING.
003680            MOVE WS-APPLIED-CTR TO O-GT-APPLIED.
003690            MOVE WS-REJECT-CTR TO O-GT-REJECTED.
003700            WRITE PRTLINE
003710                FROM GT-LINE-1
003720                    AFTER ADVANCING 3 LINES.
003730            MOVE WS-NET-ADJUSTED TO O-GT-NET.
003740            WRITE PRTLINE
003750                FROM GT-LINE-2
003760                    AFTER ADVANCING 2 LINES.
003770*
003780        9000-READ-REQUEST.
003790            READ STOCK-ADJUST-IN
003800                AT END
003810                    MOVE 'NO ' TO MORE-RECS
003820            END-READ.
003830*
003840        9050-FIND-PRODUCT.
003850            MOVE 'NO ' TO WS-PROD-FOUND-SW.
003860            PERFORM 9060-SCAN-TABLE
003870                VARYING PT-IDX FROM 1 BY 1
003880                    UNTIL PT-IDX > WS-PT-COUNT
003890                        OR WS-PROD-WAS-FOUND.
003900        9050-EXIT.
003910            EXIT.
003920*
003930        9060-SCAN-TABLE.
003940            IF PT-PROD-ID(PT-IDX) = WS-SADJ-PROD-ID
003950                MOVE 'YES' TO WS-PROD-FOUND-SW
003960            END-IF.
003970*
003980        9100-ERR-HEADING.
003990            ADD 1 TO WS-ERR-PCTR.
004000            MOVE WS-ERR-PCTR TO O-PCTR.
004010            WRITE PRTLINE-ERR
004020                FROM COMPANY-TITLE
004030                    AFTER ADVANCING PAGE.
004040            WRITE PRTLINE-ERR
004050                FROM DIVISION-TITLE
004060                    AFTER ADVANCING 1 LINE.
004070            WRITE PRTLINE-ERR
004080                FROM ERROR-TITLE
004090                    AFTER ADVANCING 1 LINE.
004100            WRITE PRTLINE-ERR
004110                FROM ERROR-COLUMN-LINE
004120                    AFTER ADVANCING 2 LINES.
004130*
004140        9900-HEADING.
004150            ADD 1 TO WS-PCTR.
004160            MOVE WS-PCTR TO O-PCTR.
004170            WRITE PRTLINE
004180                FROM COMPANY-TITLE
004190                    AFTER ADVANCING PAGE.
004200            WRITE PRTLINE
004210                FROM DIVISION-TITLE
004220                    AFTER ADVANCING 1 LINE.
004230            WRITE PRTLINE
004240                FROM REPORT-TITLE
004250                    AFTER ADVANCING 2 LINES.
004260            WRITE PRTLINE
004270                FROM COLUMN-HEADING-1
004280                    AFTER ADVANCING 2 LINES.
004290            WRITE PRTLINE
004300                FROM COLUMN-HEADING-2
004310                    AFTER ADVANCING 1 LINE.
004320 
