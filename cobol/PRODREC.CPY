000100*===============================================================
000110* PRODREC.CPY
000120* PRODUCT MASTER RECORD LAYOUT -- POINT-OF-SALE BACK OFFICE
000130*---------------------------------------------------------------
000140* WRITTEN:   03/02/92  A. LINDQUIST    ORIGINAL LAYOUT
000150* CHANGED:   09/14/93  A. LINDQUIST    ADDED PROD-CATEGORY-NAME
000160*                                      SO SALES REGISTER DID NOT
000170*                                      HAVE TO RE-READ CATEGORY
000180*                                      FILE FOR EVERY LINE ITEM.
000190* CHANGED:   02/08/96  R. OSTERHUS     ADDED PROD-LOW-STOCK-FLAG
000200*                                      PER STOCKROOM REQUEST --
000210*                                      LOSTK RUN WAS RE-DERIVING
000220*                                      IT EVERY NIGHT FOR NOTHING.
000230* CHANGED:   11/19/99  A. LINDQUIST    Y2K -- NO 2-DIGIT DATES IN
000240*                                      THIS RECORD, NO CHANGE
000250*                                      NEEDED.  ENTRY MADE FOR THE
000260*                                      AUDIT TRAIL ONLY.
000270* CHANGED:   06/03/04  D. WOUDENBERG   CR-1140 ADDED ALTERNATE KEY
000280*                                      VIEW FOR THE CANCEL RUN'S
000290*                                      STOCK RESTORE LOOKUP.
000300*===============================================================
000310 01  PROD-MASTER-RECORD.
000320     05  PROD-ID                    PIC 9(9).
000330     05  PROD-NAME                  PIC X(100).
000340     05  PROD-DESC                  PIC X(200).
000350     05  PROD-PRICE                 PIC 9(8)V99.
000360     05  PROD-STOCK-QTY             PIC S9(7).
000370     05  PROD-BARCODE               PIC X(30).
000380     05  PROD-CATEGORY-ID           PIC 9(9).
000390     05  PROD-CATEGORY-NAME         PIC X(50).
000400     05  PROD-LOW-STOCK-FLAG        PIC X.
000410         88  PROD-IS-LOW-STOCK          VALUE 'Y'.
000420         88  PROD-STOCK-IS-OK           VALUE 'N'.
000430     05  FILLER                     PIC X(14).
000440*
000450*    -- PRICE-BROKEN-OUT VIEW, USED BY THE PRICE-EDIT ROUTINES --
000460 01  PROD-MASTER-PRICE-VIEW REDEFINES PROD-MASTER-RECORD.
000470     05  FILLER                     PIC X(9).
000480     05  FILLER                     PIC X(100).
000490     05  FILLER                     PIC X(200).
000500     05  PRC-DOLLARS                PIC 9(8).
000510     05  PRC-CENTS                  PIC 99.
000520     05  FILLER                     PIC X(111).
000530*
000540*    -- CATEGORY-AS-ALPHA VIEW, USED FOR TABLE-KEY COMPARES --
000550 01  PROD-MASTER-CATKEY-VIEW REDEFINES PROD-MASTER-RECORD.
000560     05  FILLER                     PIC X(356).
000570     05  PROD-CATEGORY-ID-ALPHA     PIC X(9).
000580     05  FILLER                     PIC X(65).
000590*
000600*    -- SHORT KEY VIEW, CR-1140, USED BY POSCANCL STOCK RESTORE --
000610 01  PROD-MASTER-KEY-VIEW REDEFINES PROD-MASTER-RECORD.
000620     05  PROD-MASTER-KEY            PIC 9(9).
000630     05  FILLER                     PIC X(421).
000640 
