000100*===============================================================
000110* RUNDATE.CPY
000120* SHARED RUN-DATE BREAKDOWN AND LOOP-CONTROL FLAGS
000130*---------------------------------------------------------------
000140* WRITTEN:   03/02/92  A. LINDQUIST    ORIGINAL LAYOUT, PULLED OUT
000150*                                      OF EVERY PROGRAM'S OWN
000160*                                      I-DATE/SYS-DATE BLOCK ONCE
000170*                                      MORE THAN ONE RUN NEEDED IT
000180* CHANGED:   11/19/99  A. LINDQUIST    Y2K -- WS-RUN-CCYY IS A
000190*                                      4-DIGIT YEAR, NO CHANGE
000200*                                      NEEDED.  AUDIT ENTRY ONLY.
000210*===============================================================
000220 01  WS-RUN-DATE.
000230     05  WS-RUN-CCYY                PIC 9(4).
000240     05  WS-RUN-MM                  PIC 99.
000250     05  WS-RUN-DD                  PIC 99.
000260*
000270*    -- CENTURY/YEAR SPLIT VIEW, USED ON THE REPORT BANNER LINE --
000280 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE.
000290     05  WS-RUN-CC                  PIC 99.
000300     05  WS-RUN-YY                  PIC 99.
000310     05  WS-RUN-MM-R                PIC 99.
000320     05  WS-RUN-DD-R                PIC 99.
000330 01  WS-PAGE-CTR                    PIC 9(4) COMP.
000340 01  WS-MORE-RECS                   PIC XXX VALUE 'YES'.
000350     88  WS-NO-MORE-RECS                VALUE 'NO '.
000360 
