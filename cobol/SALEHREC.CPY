000100*===============================================================
000110* SALEHREC.CPY
000120* SALE HEADER RECORD LAYOUT -- POINT-OF-SALE BACK OFFICE
000130*---------------------------------------------------------------
000140* WRITTEN:   03/02/92  A. LINDQUIST    ORIGINAL LAYOUT
000150* CHANGED:   09/14/93  A. LINDQUIST    ADDED SALE-STATUS FOR THE
000160*                                      CANCEL RUN -- PREVIOUSLY
000170*                                      CANCELLED SALES WERE JUST
000180*                                      DELETED, WHICH LOST THE
000190*                                      AUDIT TRAIL.
000200* CHANGED:   02/08/96  R. OSTERHUS     ADDED 88-LEVELS FOR THE
000210*                                      PAYMENT METHOD AND STATUS
000220*                                      BYTES SO THE REGISTER RUN
000230*                                      STOPPED COMPARING LITERALS.
000240* CHANGED:   11/19/99  A. LINDQUIST    Y2K -- SALE-CREATED-DATE IS
000250*                                      ALREADY 4-DIGIT YEAR, NO
000260*                                      CHANGE NEEDED.  AUDIT ENTRY
000270* CHANGED:   06/03/04  D. WOUDENBERG   CR-1140 ADDED DATE-BROKEN-
000280*                                      OUT VIEW FOR THE REGISTER'S
000290*                                      DATE-RANGE FILTER.
000300*===============================================================
000310 01  SALE-HEADER-RECORD.
000320     05  SALE-ID                    PIC 9(9).
000330     05  SALE-CUSTOMER-NAME         PIC X(200).
000340     05  SALE-TOTAL-AMOUNT          PIC 9(8)V99.
000350     05  SALE-PAYMENT-METHOD        PIC X(6).
000360         88  SALE-PAY-IS-CASH           VALUE 'CASH  '.
000370         88  SALE-PAY-IS-CARD           VALUE 'CARD  '.
000380         88  SALE-PAY-IS-MOBILE         VALUE 'MOBILE'.
000390     05  SALE-STATUS                PIC X(9).
000400         88  SALE-STAT-IS-COMPLETED     VALUE 'COMPLETED'.
000410         88  SALE-STAT-IS-PENDING       VALUE 'PENDING  '.
000420         88  SALE-STAT-IS-CANCELLED     VALUE 'CANCELLED'.
000430     05  SALE-CREATED-DATE          PIC 9(8).
000440     05  SALE-CREATED-TIME          PIC 9(6).
000450     05  FILLER                     PIC X(2).
000460*
000470*    -- DATE-BROKEN-OUT VIEW, CR-1140, FOR THE REGISTER'S RANGE   
000480*    -- FILTER, WHICH COMPARES YEAR/MONTH/DAY SEPARATELY RATHER  -
000490*    -- THAN RISK A SIGNED-COMPARE PROBLEM ON THE PACKED FIELD.  -
000500 01  SALE-HEADER-DATE-VIEW REDEFINES SALE-HEADER-RECORD.
000510     05  FILLER                     PIC X(234).
000520     05  SALE-CREATED-YEAR          PIC 9(4).
000530     05  SALE-CREATED-MONTH         PIC 99.
000540     05  SALE-CREATED-DAY           PIC 99.
000550     05  FILLER                     PIC X(8).
000560*
000570*    -- SHORT KEY VIEW, USED BY POSCANCL TO MATCH THE CANCEL     -
000580*    -- TRANSACTION'S SALE NUMBER WITHOUT MOVING THE WHOLE RECORD-
000590 01  SALE-HEADER-KEY-VIEW REDEFINES SALE-HEADER-RECORD.
000600     05  SALE-HEADER-KEY            PIC 9(9).
000610     05  FILLER                     PIC X(241).
000620 
