000100*===============================================================
000110* SALEIREC.CPY
000120* SALE LINE-ITEM RECORD LAYOUT -- POINT-OF-SALE BACK OFFICE
000130*---------------------------------------------------------------
000140* WRITTEN:   03/02/92  A. LINDQUIST    ORIGINAL LAYOUT
000150* CHANGED:   09/14/93  A. LINDQUIST    ADDED ITEM-PRODUCT-NAME SO
000160*                                      THE REGISTER DID NOT NEED
000170*                                      THE PRODUCT MASTER OPEN.
000180* CHANGED:   11/19/99  A. LINDQUIST    Y2K AUDIT ENTRY -- NO DATE
000190*                                      FIELDS IN THIS RECORD.
000200* CHANGED:   06/03/04  D. WOUDENBERG   CR-1140 ADDED KEY VIEW FOR
000210*                                      THE CANCEL RUN'S ITEM SCAN.
000220*===============================================================
000230 01  SALE-ITEM-RECORD.
000240     05  ITEM-SALE-ID               PIC 9(9).
000250     05  ITEM-ID                    PIC 9(9).
000260     05  ITEM-PRODUCT-ID            PIC 9(9).
000270     05  ITEM-PRODUCT-NAME          PIC X(100).
000280     05  ITEM-QUANTITY              PIC 9(5).
000290     05  ITEM-UNIT-PRICE            PIC 9(8)V99.
000300     05  ITEM-TOTAL-PRICE           PIC 9(8)V99.
000310     05  FILLER                     PIC X(3).
000320*
000330*    -- KEY VIEW, CR-1140, USED BY POSCANCL TO MATCH ITEMS      --
000340*    -- BACK TO THE SALE NUMBER BEING CANCELLED.                --
000350 01  SALE-ITEM-KEY-VIEW REDEFINES SALE-ITEM-RECORD.
000360     05  ITEM-SALE-ID-ALT           PIC 9(9).
000370     05  ITEM-ID-ALT                PIC 9(9).
000380     05  FILLER                     PIC X(137).
000390 
