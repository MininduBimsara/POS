000100*===============================================================
000110* SALEREQ.CPY
000120* SALE REQUEST TRANSACTION LAYOUT -- POINT-OF-SALE BACK OFFICE
000130*---------------------------------------------------------------
000140* WRITTEN:   09/14/93  A. LINDQUIST    ORIGINAL LAYOUT -- HEADER
000150*                                      AND DETAIL RECORDS TYPED
000160*                                      BY REQ-TYPE SO THE POSTING
000170*                                      RUN CAN READ ONE FILE.
000180* CHANGED:   11/19/99  A. LINDQUIST    Y2K AUDIT ENTRY -- NO DATE
000190*                                      FIELDS IN THIS RECORD.
000200*===============================================================
000210 01  SALE-REQUEST-RECORD.
000220     05  REQ-TYPE                  PIC X(1).
000230         88  REQ-TYPE-IS-HEADER         VALUE 'H'.
000240         88  REQ-TYPE-IS-DETAIL         VALUE 'D'.
000250     05  REQ-DATA-AREA              PIC X(220).
000260*
000270*    -- HEADER VIEW, REQ-TYPE = 'H' --
000280 01  SALE-REQUEST-HEADER-VIEW REDEFINES SALE-REQUEST-RECORD.
000290     05  FILLER                     PIC X(1).
000300     05  REQH-CUSTOMER-NAME         PIC X(200).
000310     05  REQH-PAYMENT-METHOD        PIC X(6).
000320     05  FILLER                     PIC X(14).
000330*
000340*    -- DETAIL VIEW, REQ-TYPE = 'D' --
000350 01  SALE-REQUEST-DETAIL-VIEW REDEFINES SALE-REQUEST-RECORD.
000360     05  FILLER                     PIC X(1).
000370     05  REQD-PRODUCT-ID            PIC 9(9).
000380     05  REQD-QUANTITY              PIC 9(5).
000390     05  FILLER                     PIC X(206).
000400 
